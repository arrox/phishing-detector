000100*=================================================================        
000200 IDENTIFICATION                          DIVISION.                        
000300*=================================================================        
000400 PROGRAM-ID.    CLASSEML.                                                 
000500 AUTHOR.        WELLINGTON SOARES CORDEIRO.                               
000600 INSTALLATION.  FOURSYS CONSULTORIA - NUCLEO SEGURANCA.                   
000700 DATE-WRITTEN.  04/08/2024.                                               
000800 DATE-COMPILED.                                                           
000900 SECURITY.      USO INTERNO - NUCLEO DE SEGURANCA DA INFORMACAO.          
001000*=================================================================        
001100*== OBJETIVO....: LOTE DE CLASSIFICACAO DE E-MAILS RECEBIDOS PARA         
001200*==                DETECCAO DE PHISHING.  LE O ARQUIVO MESTRE DE          
001300*==                E-MAIL (EMAIL-MASTER) E SEUS DETALHES DE               
001400*==                ANEXO (ATTACH-FILE) E DE LINK (URL-FILE),              
001500*==                EXECUTA OS QUATRO ANALISADORES (CABECALHO,             
001600*==                LINKS, TEXTO, ANEXOS), COMBINA OS ESCORES,             
001700*==                APLICA AS POLITICAS DE SEGURANCA, GRAVA O              
001800*==                RESULT-FILE E IMPRIME O RELATORIO DE                   
001900*==                CLASSIFICACAO COM OS TOTAIS DE CONTROLE.               
002000*== ANALISTA....: IVAN SANCHES                                            
002100*== PROGRAMADOR.: WELLINGTON SOARES CORDEIRO                              
002200*== CONSULTORIA.: FOURSYS                                                 
002300*== DATA........: 04/08/2024                                              
002400*-----------------------------------------------------------------        
002500*== ARQUIVOS:               I/O:                 INCLUDE/BOOK:            
002600*== EMAIL-MASTER             INPUT                #BOOKEML                
002700*== ATTACH-FILE              INPUT                #BOOKANX                
002800*== URL-FILE                 INPUT                #BOOKURL                
002900*== RESULT-FILE              OUTPUT               #BOOKRES                
003000*== REPORT-FILE              OUTPUT                                       
003100*==                                               #BOOKMSG                
003200*==                                               #BOOKMRC                
003300*==                                               #BOOKDOM                
003400*-----------------------------------------------------------------        
003500*== MODULOS....: NENHUM (PROGRAMA AUTOCONTIDO)                            
003600*=================================================================        
003700*                     ALTERACOES DO PROGRAMA                              
003800*=================================================================        
003900* ALTERACOES...:                                                          
004000* 1998-11-03 WSC CH00101 VERSAO INICIAL - GERACAO DO RESULT-FILE          
004100*                        E DO RELATORIO A PARTIR DO PIPELINE              
004200*                        DE QUATRO ANALISADORES.                          
004300* 1998-11-17 WSC CH00104 INCLUIDA A REDACAO DE PII (E-MAIL, FONE,         
004400*                        CONTA, CARTAO) ANTES DA ANALISE DE               
004500*                        TEXTO, CONFORME SOLICITADO PELO JURIDICO.        
004600* 1998-12-02 IAS CH00118 AJUSTE NA REGRA DE AUTENTICACAO (DMARC/          
004700*                        SPF/DKIM) - FALHA DE DMARC PASSA A               
004800*                        PREVALECER SOBRE SPF/DKIM.                       
004900* 1999-01-08 WSC CH00231 AMPLIACAO DOS FILLERS DOS REGISTROS DE           
005000*                        E-MAIL E DE RESULTADO (VIDE #BOOKEML E           
005100*                        #BOOKRES) PARA COMPORTAR NOVOS CAMPOS            
005200*                        SEM QUEBRAR O LAYOUT JA EM PRODUCAO.             
005300* 1999-02-19 MHM CH00239 REVISAO GERAL PARA VIRADA DO ANO 2000 -          
005400*                        CAMPO DE DATA DO SISTEMA CONFIRMADO EM           
005500*                        9(08) COM SECULO COMPLETO (AAAAMMDD).            
005600*                        NENHUM CAMPO DE ANO COM 2 POSICOES FOI           
005700*                        ENCONTRADO NESTE PROGRAMA.                       
005800* 2000-01-05 MHM CH00240 TESTE POS-VIRADA DO MILENIO EXECUTADO EM         
005900*                        LOTE DE HOMOLOGACAO - SEM OCORRENCIAS.           
006000* 2001-06-14 IAS CH00277 INCLUIDA A REGRA DE SIMILARIDADE DE              
006100*                        DOMINIO POR DISTANCIA DE LEVENSHTEIN NO          
006200*                        ANALISADOR DE LINKS (PARAGRAFO 0257).            
006300* 2003-09-22 WSC CH00301 INCLUIDA A CONTAGEM DE SINAIS CRITICOS E         
006400*                        AS POLITICAS DE ELEVACAO DE CLASSIFI-            
006500*                        CACAO EXIGIDAS PELA AREA DE COMPLIANCE.          
006600* 2005-04-11 MHM CH00318 CORRIGIDO WRK-MEDIA-RISCO - DIVISAO POR          
006700*                        ACU-EMAILS-LIDOS QUANDO ZERO CAUSAVA             
006800*                        SIZE ERROR NO LOTE DE TESTE VAZIO.               
006900* 2007-03-19 WSC CH00412 TABELA DE MARCAS (#BOOKMRC) PASSOU A             
007000*                        GUARDAR O TAMANHO REAL DO TOKEN PARA A           
007100*                        BUSCA NO NOME DE EXIBICAO FUNCIONAR COM          
007200*                        REFERENCIA MODIFICADA.                           
007300* 2009-08-07 IAS CH00455 INCLUIDA A TABELA DE DOMINIOS ENCURTA-           
007400*                        DORES (#BOOKDOM) - NOVO PADRAO DE                
007500*                        PHISHING IDENTIFICADO PELO SOC.                  
007600* 2012-02-20 MHM CH00501 REVISAO DA REGRA DE AUTENTICACAO (0241) E        
007700*                        DO LIMIAR DE RECEIVED SUSPEITO (0245) -          
007800*                        APONTAMENTO DE AUDITORIA DO SOC SOBRE            
007900*                        FALSOS POSITIVOS/NEGATIVOS NO ESCORE DE          
008000*                        CABECALHO.                                       
008100* 2012-03-12 WSC CH00502 REGRA DE PADRAO SUSPEITO (0252) REESCRITA        
008200*                        COM AS QUATRO SUB-CONDICOES EXIGIDAS PELO        
008300*                        MANUAL DE CLASSIFICACAO - A VERSAO               
008400*                        ANTERIOR SO TESTAVA UMA LISTA DE                 
008500*                        PALAVRAS.                                        
008600* 2012-03-12 WSC CH00503 REGRA DE SIMILARIDADE (0256) PASSA A             
008700*                        CONSIDERAR DOMINIO IDENTICO AO DA MARCA          
008800*                        COMO SIMILARIDADE MAXIMA, EM VEZ DE PULAR        
008900*                        O CALCULO.                                       
009000* 2012-04-03 IAS CH00504 INCLUIDAS AS DUAS SUB-REGRAS LEXICAS QUE         
009100*                        FALTAVAM EM 0264 (EXCESSO DE MAIUSCULAS E        
009200*                        PONTUACAO SEM ESPACO SEGUINTE).                  
009300* 2012-04-03 IAS CH00505 CORRIGIDO 0271 - A EXTENSAO DO ANEXO SO          
009400*                        CONTA QUANDO ESTA NO FIM DO NOME DO              
009500*                        ARQUIVO, NAO EM QUALQUER PONTO DELE.             
009600* 2012-05-22 WSC CH00506 CORRIGIDOS 0210/0220 - ANX-EMAIL-ID E            
009700*                        LNK-EMAIL-ID NUNCA ERAM ABASTECIDOS              
009800*                        ANTES DA PRIMEIRA COMPARACAO (O PERFORM          
009900*                        UNTIL TESTA ANTES DE EXECUTAR), ENTAO            
010000*                        ANEXO E LINK NUNCA ERAM LIDOS EM                 
010100*                        PRODUCAO.  INCLUIDA LEITURA DE                   
010200*                        ANTECIPACAO DE ATTACH-FILE/URL-FILE EM           
010300*                        0100-INICIAR, NOS MOLDES DA JA                   
010400*                        EXISTENTE PARA EMAIL-MASTER, E                   
010500*                        SEPARADOS OS PARAGRAFOS DE LEITURA PURA          
010600*                        (0211/0221) DOS DE ACUMULO NA TABELA             
010700*                        (NOVOS 0212/0222).  #BOOKURL -                   
010800*                        LNK-URL-DOMINIO AMPLIADO DE X(29) PARA           
010900*                        X(30) (TRUNCAVA O ULTIMO CARACTER DE             
011000*                        DOMINIOS DE 30 POSICOES).                        
011100* 2012-06-04 MHM CH00507 0233 PASSA A COMPARAR "ACCOUNT:"/                
011200*                        "CUENTA:"/"NUMERO:"/"NUMBER:" CONTRA             
011300*                        UMA COPIA EM CAIXA ALTA DO CORPO                 
011400*                        (WRK-TEXTO-MAIUSC) - ANTES SO REDATAVA           
011500*                        A PALAVRA-CHAVE QUANDO JA VINHA TODA EM          
011600*                        MAIUSCULAS NO E-MAIL ORIGINAL.                   
011700* 2012-06-19 WSC CH00508 0261 REESCRITO - OS QUATRO GRUPOS                
011800*                        BILINGUES TESTAVAM ES/EN NUM SO INSPECT          
011900*                        E SOMAVAM 2 PONTOS SE QUALQUER DOS DOIS          
012000*                        IDIOMAS APARECESSE, DOBRANDO A NOTA DE           
012100*                        URGENCIA PARA O CASO COMUM DE UM SO              
012200*                        IDIOMA NO CORPO.  CADA GRUPO (8 NO               
012300*                        TOTAL) PASSA A SOMAR 1 PONTO SOZINHO E           
012400*                        OS TRES BONUS DE SENSIBILIDADE A TEMPO           
012500*                        PASSAM A VALER MEIO PONTO CADA, CONFORME         
012600*                        O MANUAL DE CLASSIFICACAO.                       
012700* 2012-06-19 WSC CH00509 #BOOKURL - REMOVIDO O FILLER QUE O               
012800*                        AJUSTE CH00506 TINHA DEIXADO DEPOIS DE           
012900*                        LNK-URL-DOMINIO.  OS TRES CAMPOS DO              
013000*                        REGISTRO JA SOMAM 140 - O LRECL                  
013100*                        COMBINADO NUNCA TEVE SOBRA PARA FILLER.          
013200*=================================================================        
013300 ENVIRONMENT                             DIVISION.                        
013400*=================================================================        
013500 CONFIGURATION                           SECTION.                         
013600*-----------------------------------------------------------------        
013700 SPECIAL-NAMES.                                                           
013800     C01 IS TOP-OF-FORM                                                   
013900     CLASS CLASSE-NUMERICA IS "0" THRU "9"                                
014000     UPSI-0 ON STATUS IS CHAVE-REPROCESSO.                                
014100*-----------------------------------------------------------------        
014200 INPUT-OUTPUT                            SECTION.                         
014300*-----------------------------------------------------------------        
014400 FILE-CONTROL.                                                            
014500     SELECT EMAIL-MASTER                 ASSIGN TO                        
014600                                          EMAILMST                        
014700             FILE STATUS             IS FS-EMAIL-MASTER.                  
014800                                                                          
014900     SELECT ATTACH-FILE                  ASSIGN TO                        
015000                                          ATTACHFL                        
015100             FILE STATUS             IS FS-ATTACH-FILE.                   
015200                                                                          
015300     SELECT URL-FILE                     ASSIGN TO                        
015400                                          URLFILE                         
015500             FILE STATUS             IS FS-URL-FILE.                      
015600                                                                          
015700     SELECT RESULT-FILE                  ASSIGN TO                        
015800                                          RESULTFL                        
015900             FILE STATUS             IS FS-RESULT-FILE.                   
016000                                                                          
016100     SELECT REPORT-FILE                  ASSIGN TO                        
016200                                          REPORTFL                        
016300             FILE STATUS             IS FS-REPORT-FILE.                   
016400*=================================================================        
016500 DATA                                    DIVISION.                        
016600*=================================================================        
016700*-----------------------------------------------------------------        
016800 FILE                                    SECTION.                         
016900*-----------------------------------------------------------------        
017000*----------------------------------------------------------------*        
017100*     INPUT - REGISTRO MESTRE DE E-MAIL        LRECL = 1000               
017200*----------------------------------------------------------------*        
017300 FD  EMAIL-MASTER.                                                        
017400     COPY "#BOOKEML".                                                     
017500                                                                          
017600*----------------------------------------------------------------*        
017700*     INPUT - DETALHE DE ANEXO                 LRECL = 100                
017800*----------------------------------------------------------------*        
017900 FD  ATTACH-FILE.                                                         
018000     COPY "#BOOKANX".                                                     
018100                                                                          
018200*----------------------------------------------------------------*        
018300*     INPUT - DETALHE DE LINK                  LRECL = 140                
018400*----------------------------------------------------------------*        
018500 FD  URL-FILE.                                                            
018600     COPY "#BOOKURL".                                                     
018700                                                                          
018800*----------------------------------------------------------------*        
018900*     OUTPUT - REGISTRO DE RESULTADO            LRECL = 200               
019000*----------------------------------------------------------------*        
019100 FD  RESULT-FILE.                                                         
019200     COPY "#BOOKRES".                                                     
019300                                                                          
019400*----------------------------------------------------------------*        
019500*     OUTPUT - RELATORIO IMPRESSO                LRECL = 132              
019600*----------------------------------------------------------------*        
019700 FD  REPORT-FILE.                                                         
019800 01  REG-REPORT                      PIC X(132).                          
019900                                                                          
020000*-----------------------------------------------------------------        
020100 WORKING-STORAGE                         SECTION.                         
020200*-----------------------------------------------------------------        
020300*-----------------------------------------------------------------        
020400 01  FILLER                      PIC X(050)          VALUE                
020500     "***** INICIO DA WORKING *****".                                     
020600*-----------------------------------------------------------------        
020700*-----------------------------------------------------------------        
020800 01  FILLER                      PIC X(050)          VALUE                
020900     "***** FILE STATUS DOS ARQUIVOS *****".                              
021000*-----------------------------------------------------------------        
021100 01  FS-EMAIL-MASTER             PIC 9(002).                              
021200 01  FS-ATTACH-FILE              PIC 9(002).                              
021300 01  FS-URL-FILE                 PIC 9(002).                              
021400 01  FS-RESULT-FILE              PIC 9(002).                              
021500 01  FS-REPORT-FILE              PIC 9(002).                              
021600                                                                          
021700*-----------------------------------------------------------------        
021800     COPY "#BOOKMSG".                                                     
021900*-----------------------------------------------------------------        
022000 01  WRK-MSG-ERROS.                                                       
022100     05  WRK-DESCRICAO-ERRO       PIC X(030)    VALUE SPACES.             
022200     05  WRK-STATUS-ERRO          PIC 9(002)    VALUE ZEROS.              
022300     05  WRK-AREA-ERRO            PIC X(030)    VALUE SPACES.             
022400     05  WRK-ARQUIVO-ERRO         PIC X(008)    VALUE SPACES.             
022500     05  FILLER                   PIC X(010)    VALUE SPACES.             
022600                                                                          
022700 01  WRK-LINHA                   PIC X(040)    VALUE ALL "-".             
022800                                                                          
022900*-----------------------------------------------------------------        
023000 01  FILLER                      PIC X(050)          VALUE                
023100     "***** TABELAS DE MARCAS E DOMINIOS *****".                          
023200*-----------------------------------------------------------------        
023300     COPY "#BOOKMRC".                                                     
023400     COPY "#BOOKDOM".                                                     
023500                                                                          
023600*-----------------------------------------------------------------        
023700 01  FILLER                      PIC X(050)          VALUE                
023800     "***** TABELA DE EXTENSOES SUSPEITAS DE ANEXO *****".                
023900*-----------------------------------------------------------------        
024000 01  TAB-EXTENSOES-SUSP.                                                  
024100     05  FILLER      PIC X(04)   VALUE ".EXE".                            
024200     05  FILLER      PIC X(04)   VALUE ".SCR".                            
024300     05  FILLER      PIC X(04)   VALUE ".BAT".                            
024400     05  FILLER      PIC X(04)   VALUE ".CMD".                            
024500     05  FILLER      PIC X(04)   VALUE ".COM".                            
024600     05  FILLER      PIC X(04)   VALUE ".PIF".                            
024700     05  FILLER      PIC X(04)   VALUE ".ZIP".                            
024800     05  FILLER      PIC X(04)   VALUE ".RAR".                            
024900 01  TAB-EXT-SUSP-R REDEFINES TAB-EXTENSOES-SUSP.                         
025000     05  TX-EXTENSAO PIC X(04)   OCCURS 8 TIMES.                          
025100                                                                          
025200*-----------------------------------------------------------------        
025300 01  FILLER                      PIC X(050)          VALUE                
025400     "***** DATA DO SISTEMA (ANO COM 4 POSICOES) *****".                  
025500*-----------------------------------------------------------------        
025600 01  WRK-DATA-SISTEMA.                                                    
025700     05  WRK-ANO-SIS              PIC 9(004).                             
025800     05  WRK-MES-SIS              PIC 9(002).                             
025900     05  WRK-DIA-SIS              PIC 9(002).                             
026000     05  FILLER                   PIC X(002)    VALUE SPACES.             
026100 01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.                       
026200     05  WRK-DATA-EDICAO          PIC 9(008).                             
026300     05  FILLER                   PIC X(002).                             
026400                                                                          
026500*-----------------------------------------------------------------        
026600 01  FILLER                      PIC X(050)          VALUE                
026700     "***** CONTADORES E ACUMULADORES DO LOTE *****".                     
026800*-----------------------------------------------------------------        
026900 77  ACU-EMAILS-LIDOS            PIC 9(006) COMP     VALUE ZERO.          
027000 77  ACU-EMAILS-PHISHING         PIC 9(006) COMP     VALUE ZERO.          
027100 77  ACU-EMAILS-SUSPEITO         PIC 9(006) COMP     VALUE ZERO.          
027200 77  ACU-EMAILS-SEGURO           PIC 9(006) COMP     VALUE ZERO.          
027300 77  ACU-ELEVACOES               PIC 9(006) COMP     VALUE ZERO.          
027400 77  WRK-SOMA-RISCO              PIC 9(009) COMP     VALUE ZERO.          
027500 77  WRK-MEDIA-RISCO             PIC 9(003)V9(02) COMP VALUE ZERO.        
027600 77  WRK-PAGINA                  PIC 9(003) COMP     VALUE 1.             
027700 77  WRK-LINHAS-PAG              PIC 9(003) COMP     VALUE ZERO.          
027800                                                                          
027900*-----------------------------------------------------------------        
028000 01  FILLER                      PIC X(050)          VALUE                
028100     "***** SUBSCRITOS E LIMITES DE TABELA *****".                        
028200*-----------------------------------------------------------------        
028300 77  WRK-SUB-ANX                 PIC 9(002) COMP     VALUE ZERO.          
028400 77  WRK-SUB-URL                 PIC 9(002) COMP     VALUE ZERO.          
028500 77  WRK-SUB-TAB                 PIC 9(002) COMP     VALUE ZERO.          
028600 77  WRK-SUB-TAB2                PIC 9(004) COMP     VALUE ZERO.          
028700 77  WRK-MAX-ANEXO               PIC 9(002) COMP     VALUE 20.            
028800 77  WRK-MAX-URL                 PIC 9(002) COMP     VALUE 10.            
028900 77  WRK-TAM-CAMPO               PIC 9(004) COMP     VALUE ZERO.          
029000                                                                          
029100*-----------------------------------------------------------------        
029200 01  FILLER                      PIC X(050)          VALUE                
029300     "***** TABELA DE ANEXOS DO E-MAIL ATUAL *****".                      
029400*-----------------------------------------------------------------        
029500 01  TAB-ANEXO-ATUAL.                                                     
029600     05  TAB-ANEXO-OCOR  OCCURS 20 TIMES.                                 
029700         10  TAB-ANX-FILENAME    PIC X(50).                               
029800         10  TAB-ANX-MIME        PIC X(30).                               
029900         10  TAB-ANX-SIZE        PIC 9(09).                               
030000         10  FILLER              PIC X(01).                               
030100                                                                          
030200*-----------------------------------------------------------------        
030300 01  FILLER                      PIC X(050)          VALUE                
030400     "***** TABELA DE LINKS DO E-MAIL ATUAL *****".                       
030500*-----------------------------------------------------------------        
030600 01  TAB-URL-ATUAL.                                                       
030700     05  TAB-URL-OCOR    OCCURS 10 TIMES.                                 
030800         10  TAB-URL-TEXTO       PIC X(100).                              
030900         10  TAB-URL-DOMINIO     PIC X(30).                               
031000         10  FILLER              PIC X(01).                               
031100                                                                          
031200*-----------------------------------------------------------------        
031300 01  FILLER                      PIC X(050)          VALUE                
031400     "***** AREA DE TRABALHO DO CORPO DO E-MAIL *****".                   
031500*-----------------------------------------------------------------        
031600 01  WRK-TEXTO-REDATADO          PIC X(600) VALUE SPACES.                 
031700 01  WRK-TEXTO-MAIUSC            PIC X(600) VALUE SPACES.                 
031800 01  WRK-ALFA-MINUSCULO          PIC X(026) VALUE                         
031900     "abcdefghijklmnopqrstuvwxyz".                                        
032000 01  WRK-ALFA-MAIUSCULO          PIC X(026) VALUE                         
032100     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                        
032200                                                                          
032300*-----------------------------------------------------------------        
032400 01  FILLER                      PIC X(050)          VALUE                
032500     "***** AREA DE TRABALHO DA REDACAO DE PII *****".                    
032600*-----------------------------------------------------------------        
032700*    CH00104 - SUBSTRINGS/POSICOES SAO ACHADAS POR REFERENCIA             
032800*    MODIFICADA (VARREDURA CARACTER-A-CARACTER), NUNCA POR                
032900*    FUNCAO INTRINSECA.                                                   
033000 77  WRK-POS                      PIC 9(03) COMP VALUE ZERO.              
033100 77  WRK-POS-INICIO               PIC 9(03) COMP VALUE ZERO.              
033200 77  WRK-POS-FIM                  PIC 9(03) COMP VALUE ZERO.              
033300 77  WRK-MASK-INI                 PIC 9(03) COMP VALUE ZERO.              
033400 77  WRK-MASK-FIM                 PIC 9(03) COMP VALUE ZERO.              
033500 77  WRK-MASK-SUB                 PIC 9(03) COMP VALUE ZERO.              
033600 77  WRK-DIG-CONT                 PIC 9(03) COMP VALUE ZERO.              
033700 77  WRK-TAM-LOCAL                PIC 9(03) COMP VALUE ZERO.              
033800 01  WRK-CHAR-ATUAL               PIC X(01) VALUE SPACE.                  
033900                                                                          
034000*-----------------------------------------------------------------        
034100 01  FILLER                      PIC X(050)          VALUE                
034200     "***** AREA DE TRABALHO DO CABECALHO *****".                         
034300*-----------------------------------------------------------------        
034400 01  WRK-DISPLAY-MAIUSC          PIC X(040) VALUE SPACES.                 
034500 01  WRK-DOMINIO-FROM            PIC X(060) VALUE SPACES.                 
034600 01  WRK-DOMINIO-REPLY           PIC X(060) VALUE SPACES.                 
034700 77  WRK-POS-ARROBA              PIC 9(003) COMP VALUE ZERO.              
034800                                                                          
034900 01  WRK-IND-AUTH-STATUS         PIC X(001) VALUE "O".                    
035000     88  AUTH-OK                 VALUE "O".                               
035100     88  AUTH-MISMATCH           VALUE "M".                               
035200     88  AUTH-FALHA              VALUE "F".                               
035300 01  WRK-IND-REPLY-MISMATCH      PIC X(001) VALUE "N".                    
035400     88  REPLY-MISMATCH          VALUE "S".                               
035500 01  WRK-IND-DISPLAY-SPOOF       PIC X(001) VALUE "N".                    
035600     88  DISPLAY-SPOOF           VALUE "S".                               
035700 01  WRK-IND-PUNYCODE            PIC X(001) VALUE "N".                    
035800     88  PUNYCODE-ACHADO         VALUE "S".                               
035900 01  WRK-IND-RECEIVED-SUSP       PIC X(001) VALUE "N".                    
036000     88  RECEIVED-SUSPEITO       VALUE "S".                               
036100                                                                          
036200 77  WRK-COD-MARCA-ACHADA        PIC 9(002) COMP VALUE ZERO.              
036300 77  WRK-HEADER-SCORE            PIC 9(003)V9(02) COMP VALUE ZERO.        
036400                                                                          
036500*-----------------------------------------------------------------        
036600 01  FILLER                      PIC X(050)          VALUE                
036700     "***** AREA DE TRABALHO DO ANALISADOR DE LINKS *****".               
036800*-----------------------------------------------------------------        
036900 01  WRK-DOM-ATUAL                PIC X(030) VALUE SPACES.                
037000 01  WRK-URL-ATUAL                PIC X(100) VALUE SPACES.                
037100 01  WRK-URL-NIVEL                PIC X(001) VALUE "B".                   
037200     88  NIVEL-BAIXO              VALUE "B".                              
037300     88  NIVEL-MEDIO              VALUE "M".                              
037400     88  NIVEL-ALTO               VALUE "A".                              
037500 01  WRK-URL-ACHADO               PIC X(001) VALUE "N".                   
037600     88  URL-TEM-ACHADO           VALUE "S".                              
037700 01  WRK-URL-ALTO-RISCO           PIC X(001) VALUE "N".                   
037800     88  EXISTE-URL-ALTO          VALUE "S".                              
037900 77  WRK-CONT-URLS-ACHADO         PIC 9(002) COMP VALUE ZERO.             
038000 77  WRK-URL-SCORE               PIC 9(003)V9(02) COMP VALUE ZERO.        
038100                                                                          
038200*-----------------------------------------------------------------        
038300 01  FILLER                      PIC X(050)          VALUE                
038400     "***** AREA DE TRABALHO DA REGRA 1 (PADRAO SUSPEITO) *****".         
038500*-----------------------------------------------------------------        
038600*    CH00502 - PALAVRAS-CHAVE DE CAPTURA DE CREDENCIAL QUE, QUANDO        
038700*    SEGUIDAS MAIS ADIANTE NA URL POR UM DIGITO, CARACTERIZAM A           
038800*    SUB-REGRA "C" DA REGRA DE PADRAO SUSPEITO (VER 0252-REGRA-           
038900*    PATTERN). TM-TAM GUARDA O TAMANHO REAL DE CADA PALAVRA PARA          
039000*    EVITAR CASAMENTO CONTRA OS BRANCOS DE PREENCHIMENTO.                 
039100 01  TAB-RG1-PALAVRAS.                                                    
039200     05  FILLER                  PIC X(010) VALUE "SECURE    ".           
039300     05  FILLER                  PIC 9(002) VALUE 06.                     
039400     05  FILLER                  PIC X(010) VALUE "ACCOUNT   ".           
039500     05  FILLER                  PIC 9(002) VALUE 07.                     
039600     05  FILLER                  PIC X(010) VALUE "VERIFY    ".           
039700     05  FILLER                  PIC 9(002) VALUE 06.                     
039800     05  FILLER                  PIC X(010) VALUE "UPDATE    ".           
039900     05  FILLER                  PIC 9(002) VALUE 06.                     
040000     05  FILLER                  PIC X(010) VALUE "LOGIN     ".           
040100     05  FILLER                  PIC 9(002) VALUE 05.                     
040200 01  TAB-RG1-PALAVRAS-R REDEFINES TAB-RG1-PALAVRAS.                       
040300     05  RG1-OCORRENCIA          OCCURS 5 TIMES.                          
040400         10  RG1-PALAVRA         PIC X(010).                              
040500         10  RG1-TAM             PIC 9(002).                              
040600 77  WRK-RG1-POS                 PIC 9(003) COMP VALUE ZERO.              
040700 77  WRK-RG1-POS2                PIC 9(003) COMP VALUE ZERO.              
040800 77  WRK-RG1-IDX                 PIC 9(002) COMP VALUE ZERO.              
040900 01  WRK-RG1-IND-ACHOU           PIC X(001) VALUE "N".                    
041000     88  RG1-PALAVRA-ACHADA      VALUE "S".                               
041100 01  WRK-RG1-IND-POS             PIC X(001) VALUE "N".                    
041200     88  RG1-POS-ACHADA          VALUE "S".                               
041300 01  WRK-RG1-IND-DIGITO          PIC X(001) VALUE "N".                    
041400     88  RG1-DIGITO-ACHADO       VALUE "S".                               
041500 01  WRK-RG1-IND-FIM             PIC X(001) VALUE "N".                    
041600     88  RG1-FIM-PALAVRA         VALUE "S".                               
041700                                                                          
041800*-----------------------------------------------------------------        
041900 01  FILLER                      PIC X(050)          VALUE                
042000     "***** AREA DE TRABALHO DA DISTANCIA DE LEVENSHTEIN *****".          
042100*-----------------------------------------------------------------        
042200 77  WRK-LEV-I                   PIC 9(003) COMP VALUE ZERO.              
042300 77  WRK-LEV-J                   PIC 9(003) COMP VALUE ZERO.              
042400 77  WRK-LEV-LEN-A                PIC 9(003) COMP VALUE ZERO.             
042500 77  WRK-LEV-LEN-B                PIC 9(003) COMP VALUE ZERO.             
042600 77  WRK-LEV-CUSTO                PIC 9(003) COMP VALUE ZERO.             
042700 77  WRK-LEV-DIST                 PIC 9(003) COMP VALUE ZERO.             
042800 77  WRK-LEV-MIN                  PIC 9(003) COMP VALUE ZERO.             
042900 77  WRK-LEV-TMP                  PIC 9(003) COMP VALUE ZERO.             
043000 01  WRK-LEV-LINHA-ANT.                                                   
043100     05  WRK-LEV-ANT PIC 9(003) COMP OCCURS 101 TIMES.                    
043200     05  FILLER      PIC X(001) VALUE SPACE.                              
043300 01  WRK-LEV-LINHA-ATU.                                                   
043400     05  WRK-LEV-ATU PIC 9(003) COMP OCCURS 101 TIMES.                    
043500     05  FILLER      PIC X(001) VALUE SPACE.                              
043600 77  WRK-SIMILARIDADE             PIC 9(001)V9(0004) COMP                 
043700                                   VALUE ZERO.                            
043800 77  WRK-SIMIL-MAX                PIC 9(001)V9(0004) COMP                 
043900                                   VALUE ZERO.                            
044000                                                                          
044100*-----------------------------------------------------------------        
044200 01  FILLER                      PIC X(050)          VALUE                
044300     "***** AREA DE TRABALHO DO ANALISADOR DE TEXTO *****".               
044400*-----------------------------------------------------------------        
044500 77  WRK-PONTOS-URGENCIA          PIC 9(002)V99 COMP VALUE ZERO.          
044600 01  WRK-IND-CREDENCIAL           PIC X(001) VALUE "N".                   
044700     88  CREDENCIAL-DETECTADA     VALUE "S".                              
044800 01  WRK-IND-PAGAMENTO            PIC X(001) VALUE "N".                   
044900     88  PAGAMENTO-DETECTADO      VALUE "S".                              
045000 77  WRK-CONT-ERRO-LEX            PIC 9(002) COMP VALUE ZERO.             
045100 01  WRK-IND-MISTURA-IDIOMA       PIC X(001) VALUE "N".                   
045200     88  MISTURA-IDIOMA           VALUE "S".                              
045300 77  WRK-CONT-PALAVRAS-ES         PIC 9(002) COMP VALUE ZERO.             
045400 77  WRK-CONT-PALAVRAS-EN         PIC 9(002) COMP VALUE ZERO.             
045500 77  WRK-CONT-MARCAS-TEXTO        PIC 9(002) COMP VALUE ZERO.             
045600 77  WRK-CONT-AMEACAS             PIC 9(002) COMP VALUE ZERO.             
045700 77  WRK-TALLY                    PIC 9(003) COMP VALUE ZERO.             
045800 77  WRK-NLP-SCORE                PIC 9(003)V9(02) COMP                   
045900                                   VALUE ZERO.                            
046000*    CH00504 - CONTADORES DAS DUAS SUB-REGRAS LEXICAS QUE                 
046100*    FALTAVAM: PALAVRAS TODAS EM MAIUSCULA (>3 OCORRENCIAS DE             
046200*    4+ LETRAS) E PONTUACAO SEM ESPACO SEGUINTE.                          
046300 77  WRK-LEX-POS                  PIC 9(003) COMP VALUE ZERO.             
046400 77  WRK-LEX-TAM-PALAVRA          PIC 9(003) COMP VALUE ZERO.             
046500 77  WRK-LEX-CONT-MAIUSC          PIC 9(003) COMP VALUE ZERO.             
046600 01  WRK-LEX-IND-PALAVRA          PIC X(001) VALUE "N".                   
046700     88  LEX-EM-PALAVRA           VALUE "S".                              
046800 01  WRK-LEX-IND-MAIUSC           PIC X(001) VALUE "S".                   
046900     88  LEX-PALAVRA-MAIUSC       VALUE "S".                              
047000 01  WRK-LEX-IND-PONTU            PIC X(001) VALUE "N".                   
047100     88  LEX-PONTUACAO-SEM-ESP    VALUE "S".                              
047200                                                                          
047300*-----------------------------------------------------------------        
047400 01  FILLER                      PIC X(050)          VALUE                
047500     "***** AREA DE TRABALHO DO ANALISADOR DE ANEXOS *****".              
047600*-----------------------------------------------------------------        
047700 01  WRK-NOME-MAIUSC               PIC X(050) VALUE SPACES.               
047800 01  WRK-MIME-MAIUSC               PIC X(030) VALUE SPACES.               
047900 77  WRK-ATTACH-SCORE              PIC 9(003)V9(02) COMP                  
048000                                    VALUE ZERO.                           
048100*    CH00505 - TAMANHO REAL DO NOME DO ANEXO, PARA COMPARAR A             
048200*    EXTENSAO SO NO FIM DO NOME (E NAO EM QUALQUER PONTO DELE).           
048300 77  WRK-ANX-POS                   PIC 9(003) COMP VALUE ZERO.            
048400 77  WRK-ANX-TAM-NOME              PIC 9(003) COMP VALUE ZERO.            
048500 01  WRK-ANX-IND-TAM                PIC X(001) VALUE "N".                 
048600     88  ANX-TAM-ACHADO             VALUE "S".                            
048700                                                                          
048800*-----------------------------------------------------------------        
048900 01  FILLER                      PIC X(050)          VALUE                
049000     "***** AREA DE TRABALHO DA CLASSIFICACAO FINAL *****".               
049100*-----------------------------------------------------------------        
049200 77  WRK-TOTAL-SCORE               PIC 9(003)V9(02) COMP                  
049300                                    VALUE ZERO.                           
049400 77  WRK-RISK-SCORE                PIC 9(003) COMP VALUE ZERO.            
049500 01  WRK-CLASSIFICACAO             PIC X(010) VALUE SPACES.               
049600     88  CLASSE-PHISHING           VALUE "PHISHING".                      
049700     88  CLASSE-SUSPEITO           VALUE "SUSPICIOUS".                    
049800     88  CLASSE-SEGURO             VALUE "SAFE".                          
049900 01  WRK-TOP-REASON                PIC X(060) VALUE SPACES.               
050000 01  WRK-RAZAO-TMP                 PIC X(060) VALUE SPACES.               
050100 77  WRK-CONT-SINAIS-CRIT          PIC 9(001) COMP VALUE ZERO.            
050200 01  WRK-NOME-SINAL-1              PIC X(030) VALUE SPACES.               
050300 01  WRK-NOME-SINAL-2              PIC X(030) VALUE SPACES.               
050400 01  WRK-IND-ELEVACAO              PIC X(001) VALUE "N".                  
050500     88  ELEVACAO-APLICADA         VALUE "S".                             
050600 77  WRK-TAM-SINAL1                 PIC 9(02) COMP VALUE ZERO.            
050700 77  WRK-TAM-SINAL2                 PIC 9(02) COMP VALUE ZERO.            
050800                                                                          
050900*-----------------------------------------------------------------        
051000 01  FILLER                      PIC X(050)          VALUE                
051100     "***** AREA DE IMPRESSAO DO RELATORIO *****".                        
051200*-----------------------------------------------------------------        
051300 01  WRK-CABEC1.                                                          
051400     05  FILLER                   PIC X(040) VALUE SPACES.                
051500     05  FILLER                   PIC X(033) VALUE                        
051600         "PHISHING DETECTION BATCH REPORT".                               
051700     05  FILLER                   PIC X(020) VALUE SPACES.                
051800     05  FILLER                   PIC X(005) VALUE "PAG: ".               
051900     05  WRK-CAB-PAG              PIC ZZ9.                                
052000     05  FILLER                   PIC X(031) VALUE SPACES.                
052100                                                                          
052200 01  WRK-CABEC2.                                                          
052300     05  FILLER                   PIC X(013) VALUE "RUN DATE: ".          
052400     05  WRK-CAB-DATA             PIC 9(008).                             
052500     05  FILLER                   PIC X(111) VALUE SPACES.                
052600                                                                          
052700 01  WRK-CABEC3.                                                          
052800     05  FILLER                   PIC X(011) VALUE "EMAIL-ID".            
052900     05  FILLER                   PIC X(012) VALUE "CLASS".               
053000     05  FILLER                   PIC X(006) VALUE "RISK".                
053100     05  FILLER                   PIC X(008) VALUE "HDR".                 
053200     05  FILLER                   PIC X(008) VALUE "URL".                 
053300     05  FILLER                   PIC X(008) VALUE "NLP".                 
053400     05  FILLER                   PIC X(008) VALUE "ATT".                 
053500     05  FILLER                   PIC X(009) VALUE "TOTAL".               
053600     05  FILLER                   PIC X(062) VALUE "TOP REASON".          
053700                                                                          
053800 01  WRK-CABEC4.                                                          
053900     05  FILLER                   PIC X(132) VALUE ALL "-".               
054000                                                                          
054100 01  WRK-DETALHE.                                                         
054200     05  WRK-DET-ID               PIC X(011) VALUE SPACES.                
054300     05  WRK-DET-CLASSE           PIC X(012) VALUE SPACES.                
054400     05  WRK-DET-RISCO            PIC ZZ9    VALUE ZERO.                  
054500     05  FILLER                   PIC X(003) VALUE SPACES.                
054600     05  WRK-DET-HDR              PIC ZZ9.99 VALUE ZERO.                  
054700     05  FILLER                   PIC X(001) VALUE SPACES.                
054800     05  WRK-DET-URL              PIC ZZ9.99 VALUE ZERO.                  
054900     05  FILLER                   PIC X(001) VALUE SPACES.                
055000     05  WRK-DET-NLP              PIC ZZ9.99 VALUE ZERO.                  
055100     05  FILLER                   PIC X(001) VALUE SPACES.                
055200     05  WRK-DET-ATT              PIC ZZ9.99 VALUE ZERO.                  
055300     05  FILLER                   PIC X(001) VALUE SPACES.                
055400     05  WRK-DET-TOTAL            PIC ZZ9.99 VALUE ZERO.                  
055500     05  FILLER                   PIC X(002) VALUE SPACES.                
055600     05  WRK-DET-RAZAO            PIC X(060) VALUE SPACES.                
055700 01  WRK-DETALHE-R REDEFINES WRK-DETALHE.                                 
055800     05  WRK-DET-FLAT             PIC X(132).                             
055900                                                                          
056000 01  WRK-TOTAIS1.                                                         
056100     05  FILLER                   PIC X(027) VALUE                        
056200         "EMAILS LIDOS..........: ".                                      
056300     05  WRK-TOT-LIDOS            PIC ZZZ,ZZ9.                            
056400     05  FILLER                   PIC X(096) VALUE SPACES.                
056500                                                                          
056600 01  WRK-TOTAIS2.                                                         
056700     05  FILLER                   PIC X(027) VALUE                        
056800         "TOTAL PHISHING........: ".                                      
056900     05  WRK-TOT-PHISHING         PIC ZZZ,ZZ9.                            
057000     05  FILLER                   PIC X(096) VALUE SPACES.                
057100                                                                          
057200 01  WRK-TOTAIS3.                                                         
057300     05  FILLER                   PIC X(027) VALUE                        
057400         "TOTAL SUSPICIOUS......: ".                                      
057500     05  WRK-TOT-SUSPEITO         PIC ZZZ,ZZ9.                            
057600     05  FILLER                   PIC X(096) VALUE SPACES.                
057700                                                                          
057800 01  WRK-TOTAIS4.                                                         
057900     05  FILLER                   PIC X(027) VALUE                        
058000         "TOTAL SAFE............: ".                                      
058100     05  WRK-TOT-SEGURO           PIC ZZZ,ZZ9.                            
058200     05  FILLER                   PIC X(096) VALUE SPACES.                
058300                                                                          
058400 01  WRK-TOTAIS5.                                                         
058500     05  FILLER                   PIC X(027) VALUE                        
058600         "ELEVACOES DE POLITICA..: ".                                     
058700     05  WRK-TOT-ELEVACOES        PIC ZZZ,ZZ9.                            
058800     05  FILLER                   PIC X(096) VALUE SPACES.                
058900                                                                          
059000 01  WRK-TOTAIS6.                                                         
059100     05  FILLER                   PIC X(027) VALUE                        
059200         "MEDIA DO RISCO FINAL...: ".                                     
059300     05  WRK-TOT-MEDIA            PIC ZZ9.99.                             
059400     05  FILLER                   PIC X(100) VALUE SPACES.                
059500                                                                          
059600*-----------------------------------------------------------------        
059700 01  FILLER                      PIC X(050)          VALUE                
059800     "***** FIM DA WORKING *****".                                        
059900*-----------------------------------------------------------------        
060000*=================================================================        
060100 PROCEDURE                               DIVISION.                        
060200*=================================================================        
060300 0000-PRINCIPAL.                                                          
060400                                                                          
060500     PERFORM 0100-INICIAR THRU 0100-INICIAR-FIM.                          
060600                                                                          
060700     PERFORM 0200-PROCESSAR THRU 0200-PROCESSAR-FIM                       
060800         UNTIL FS-EMAIL-MASTER NOT EQUAL 00.                              
060900                                                                          
061000     PERFORM 0900-FINALIZAR THRU 0900-FINALIZAR-FIM.                      
061100                                                                          
061200     GOBACK.                                                              
061300                                                                          
061400 0000-PRINCIPAL-FIM.                        EXIT.                         
061500                                                                          
061600*-----------------------------------------------------------------        
061700 0100-INICIAR.                                                            
061800*-----------------------------------------------------------------        
061900                                                                          
062000     OPEN INPUT  EMAIL-MASTER                                             
062100                 ATTACH-FILE                                              
062200                 URL-FILE                                                 
062300          OUTPUT RESULT-FILE                                              
062400                 REPORT-FILE.                                             
062500                                                                          
062600     PERFORM 0110-TESTA-ABERTURA THRU 0110-TESTA-ABERTURA-FIM.            
062700                                                                          
062800     ACCEPT WRK-DATA-SISTEMA FROM DATE YYYYMMDD.                          
062900     MOVE WRK-DATA-EDICAO    TO WRK-CAB-DATA.                             
063000     MOVE 1                  TO WRK-PAGINA.                               
063100                                                                          
063200     PERFORM 0140-IMPRIMIR-CABECALHO THRU                                 
063300         0140-IMPRIMIR-CABECALHO-FIM.                                     
063400                                                                          
063500     PERFORM 0120-LER-EMAIL THRU 0120-LER-EMAIL-FIM.                      
063600     PERFORM 0211-LER-1-ANEXO THRU 0211-LER-1-ANEXO-FIM.                  
063700     PERFORM 0221-LER-1-URL   THRU 0221-LER-1-URL-FIM.                    
063800     PERFORM 0130-TESTA-FIM-EMAIL THRU 0130-TESTA-FIM-EMAIL-FIM.          
063900                                                                          
064000 0100-INICIAR-FIM.                          EXIT.                         
064100                                                                          
064200*-----------------------------------------------------------------        
064300 0110-TESTA-ABERTURA.                                                     
064400*-----------------------------------------------------------------        
064500                                                                          
064600     IF FS-EMAIL-MASTER NOT EQUAL 00                                      
064700         MOVE WRK-ERRO-ABERTURA   TO WRK-DESCRICAO-ERRO                   
064800         MOVE FS-EMAIL-MASTER     TO WRK-STATUS-ERRO                      
064900         MOVE "0110-TESTA-ABERTU" TO WRK-AREA-ERRO                        
065000         MOVE "EMAILMST"          TO WRK-ARQUIVO-ERRO                     
065100         PERFORM 9999-MSG-ERROS THRU 9999-MSG-ERROS-FIM                   
065200     END-IF.                                                              
065300                                                                          
065400     IF FS-ATTACH-FILE NOT EQUAL 00                                       
065500         MOVE WRK-ERRO-ABERTURA   TO WRK-DESCRICAO-ERRO                   
065600         MOVE FS-ATTACH-FILE      TO WRK-STATUS-ERRO                      
065700         MOVE "0110-TESTA-ABERTU" TO WRK-AREA-ERRO                        
065800         MOVE "ATTACHFL"          TO WRK-ARQUIVO-ERRO                     
065900         PERFORM 9999-MSG-ERROS THRU 9999-MSG-ERROS-FIM                   
066000     END-IF.                                                              
066100                                                                          
066200     IF FS-URL-FILE NOT EQUAL 00                                          
066300         MOVE WRK-ERRO-ABERTURA   TO WRK-DESCRICAO-ERRO                   
066400         MOVE FS-URL-FILE         TO WRK-STATUS-ERRO                      
066500         MOVE "0110-TESTA-ABERTU" TO WRK-AREA-ERRO                        
066600         MOVE "URLFILE "          TO WRK-ARQUIVO-ERRO                     
066700         PERFORM 9999-MSG-ERROS THRU 9999-MSG-ERROS-FIM                   
066800     END-IF.                                                              
066900                                                                          
067000     IF FS-RESULT-FILE NOT EQUAL 00                                       
067100         MOVE WRK-ERRO-ABERTURA   TO WRK-DESCRICAO-ERRO                   
067200         MOVE FS-RESULT-FILE      TO WRK-STATUS-ERRO                      
067300         MOVE "0110-TESTA-ABERTU" TO WRK-AREA-ERRO                        
067400         MOVE "RESULTFL"          TO WRK-ARQUIVO-ERRO                     
067500         PERFORM 9999-MSG-ERROS THRU 9999-MSG-ERROS-FIM                   
067600     END-IF.                                                              
067700                                                                          
067800     IF FS-REPORT-FILE NOT EQUAL 00                                       
067900         MOVE WRK-ERRO-ABERTURA   TO WRK-DESCRICAO-ERRO                   
068000         MOVE FS-REPORT-FILE      TO WRK-STATUS-ERRO                      
068100         MOVE "0110-TESTA-ABERTU" TO WRK-AREA-ERRO                        
068200         MOVE "REPORTFL"          TO WRK-ARQUIVO-ERRO                     
068300         PERFORM 9999-MSG-ERROS THRU 9999-MSG-ERROS-FIM                   
068400     END-IF.                                                              
068500                                                                          
068600 0110-TESTA-ABERTURA-FIM.                   EXIT.                         
068700                                                                          
068800*-----------------------------------------------------------------        
068900 0120-LER-EMAIL.                                                          
069000*-----------------------------------------------------------------        
069100                                                                          
069200     READ EMAIL-MASTER.                                                   
069300                                                                          
069400 0120-LER-EMAIL-FIM.                        EXIT.                         
069500                                                                          
069600*-----------------------------------------------------------------        
069700 0130-TESTA-FIM-EMAIL.                                                    
069800*-----------------------------------------------------------------        
069900                                                                          
070000     IF FS-EMAIL-MASTER EQUAL 10                                          
070100         MOVE WRK-ARQ-EXISTE      TO WRK-DESCRICAO-ERRO                   
070200         DISPLAY WRK-LINHA                                                
070300         DISPLAY "ARQUIVO EMAIL-MASTER SEM REGISTROS"                     
070400         DISPLAY WRK-LINHA                                                
070500     ELSE                                                                 
070600         IF FS-EMAIL-MASTER NOT EQUAL 00                                  
070700             MOVE WRK-ERRO-LEITURA    TO WRK-DESCRICAO-ERRO               
070800             MOVE FS-EMAIL-MASTER     TO WRK-STATUS-ERRO                  
070900             MOVE "0130-TESTA-FIM-EM" TO WRK-AREA-ERRO                    
071000             MOVE "EMAILMST"          TO WRK-ARQUIVO-ERRO                 
071100             PERFORM 9999-MSG-ERROS THRU 9999-MSG-ERROS-FIM               
071200         END-IF                                                           
071300     END-IF.                                                              
071400                                                                          
071500 0130-TESTA-FIM-EMAIL-FIM.                  EXIT.                         
071600                                                                          
071700*-----------------------------------------------------------------        
071800 0140-IMPRIMIR-CABECALHO.                                                 
071900*-----------------------------------------------------------------        
072000                                                                          
072100     IF WRK-PAGINA GREATER 1                                              
072200         MOVE WRK-CABEC1 TO REG-REPORT                                    
072300         WRITE REG-REPORT AFTER ADVANCING PAGE                            
072400     ELSE                                                                 
072500         MOVE WRK-CABEC1 TO REG-REPORT                                    
072600         WRITE REG-REPORT AFTER ADVANCING 1 LINE                          
072700     END-IF.                                                              
072800                                                                          
072900     MOVE WRK-PAGINA     TO WRK-CAB-PAG.                                  
073000     MOVE WRK-CABEC1     TO REG-REPORT.                                   
073100     MOVE WRK-CABEC2     TO REG-REPORT.                                   
073200     WRITE REG-REPORT AFTER ADVANCING 1 LINE.                             
073300     MOVE WRK-CABEC3     TO REG-REPORT.                                   
073400     WRITE REG-REPORT AFTER ADVANCING 2 LINES.                            
073500     MOVE WRK-CABEC4     TO REG-REPORT.                                   
073600     WRITE REG-REPORT AFTER ADVANCING 1 LINE.                             
073700                                                                          
073800     MOVE ZERO           TO WRK-LINHAS-PAG.                               
073900     ADD 1                TO WRK-PAGINA.                                  
074000                                                                          
074100 0140-IMPRIMIR-CABECALHO-FIM.                EXIT.                        
074200                                                                          
074300*-----------------------------------------------------------------        
074400 0200-PROCESSAR.                                                          
074500*-----------------------------------------------------------------        
074600                                                                          
074700     ADD 1 TO ACU-EMAILS-LIDOS.                                           
074800                                                                          
074900     PERFORM 0210-LER-ANEXOS THRU 0210-LER-ANEXOS-FIM.                    
075000     PERFORM 0220-LER-URLS   THRU 0220-LER-URLS-FIM.                      
075100     PERFORM 0230-REDATAR-TEXTO THRU 0230-REDATAR-TEXTO-FIM.              
075200     PERFORM 0240-ANALISAR-CABECALHO THRU                                 
075300         0240-ANALISAR-CABECALHO-FIM.                                     
075400     PERFORM 0250-ANALISAR-URLS THRU 0250-ANALISAR-URLS-FIM.              
075500     PERFORM 0260-ANALISAR-TEXTO THRU 0260-ANALISAR-TEXTO-FIM.            
075600     PERFORM 0270-ANALISAR-ANEXOS THRU                                    
075700         0270-ANALISAR-ANEXOS-FIM.                                        
075800     PERFORM 0280-CALCULAR-TOTAL THRU 0280-CALCULAR-TOTAL-FIM.            
075900     PERFORM 0290-GRAVAR-RESULTADO THRU                                   
076000         0290-GRAVAR-RESULTADO-FIM.                                       
076100     PERFORM 0295-IMPRIMIR-DETALHE THRU                                   
076200         0295-IMPRIMIR-DETALHE-FIM.                                       
076300                                                                          
076400     PERFORM 0120-LER-EMAIL THRU 0120-LER-EMAIL-FIM.                      
076500                                                                          
076600     IF FS-EMAIL-MASTER NOT EQUAL 00                                      
076700         AND FS-EMAIL-MASTER NOT EQUAL 10                                 
076800         MOVE WRK-ERRO-LEITURA    TO WRK-DESCRICAO-ERRO                   
076900         MOVE FS-EMAIL-MASTER     TO WRK-STATUS-ERRO                      
077000         MOVE "0200-PROCESSAR   " TO WRK-AREA-ERRO                        
077100         MOVE "EMAILMST"          TO WRK-ARQUIVO-ERRO                     
077200         PERFORM 9999-MSG-ERROS THRU 9999-MSG-ERROS-FIM                   
077300     END-IF.                                                              
077400                                                                          
077500 0200-PROCESSAR-FIM.                        EXIT.                         
077600                                                                          
077700*-----------------------------------------------------------------        
077800 0210-LER-ANEXOS.                                                         
077900*-----------------------------------------------------------------        
078000*    CH00506 - ANX-EMAIL-ID JA VEM ABASTECIDO PELA LEITURA DE             
078100*    ANTECIPACAO FEITA EM 0100-INICIAR (PRIMEIRO ANEXO DO LOTE) OU        
078200*    PELO PROPRIO 0212 NA VOLTA DO EMAIL ANTERIOR - O PERFORM             
078300*    UNTIL TESTA A CONDICAO ANTES DE EXECUTAR O CORPO, ENTAO O            
078400*    REGISTRO TEM QUE ESTAR SEMPRE PRE-LIDO QUANDO 0210 E CHAMADO.        
078500                                                                          
078600     MOVE ZERO TO WRK-SUB-ANX.                                            
078700     MOVE SPACES TO TAB-ANEXO-ATUAL.                                      
078800                                                                          
078900     PERFORM 0212-GRUPO-ANEXO THRU 0212-GRUPO-ANEXO-FIM                   
079000         UNTIL ANX-EMAIL-ID NOT EQUAL EMAIL-ID                            
079100         OR FS-ATTACH-FILE EQUAL 10.                                      
079200                                                                          
079300 0210-LER-ANEXOS-FIM.                        EXIT.                        
079400                                                                          
079500*-----------------------------------------------------------------        
079600 0211-LER-1-ANEXO.                                                        
079700*-----------------------------------------------------------------        
079800*    LEITURA PURA DE ATTACH-FILE (CH00506) - ANTECIPA O PROXIMO           
079900*    REGISTRO PARA O BUFFER ANX-EMAIL-ID/ANX-FILENAME/ETC; QUEM           
080000*    DECIDE SE O REGISTRO PERTENCE AO EMAIL ATUAL E QUEM O GUARDA         
080100*    NA TABELA E O 0212-GRUPO-ANEXO, NUNCA ESTE PARAGRAFO.                
080200                                                                          
080300     READ ATTACH-FILE.                                                    
080400                                                                          
080500     IF FS-ATTACH-FILE NOT EQUAL 00                                       
080600         AND FS-ATTACH-FILE NOT EQUAL 10                                  
080700         MOVE WRK-ERRO-LEITURA    TO WRK-DESCRICAO-ERRO                   
080800         MOVE FS-ATTACH-FILE      TO WRK-STATUS-ERRO                      
080900         MOVE "0211-LER-1-ANEXO " TO WRK-AREA-ERRO                        
081000         MOVE "ATTACHFL"          TO WRK-ARQUIVO-ERRO                     
081100         PERFORM 9999-MSG-ERROS THRU 9999-MSG-ERROS-FIM                   
081200     END-IF.                                                              
081300                                                                          
081400 0211-LER-1-ANEXO-FIM.                       EXIT.                        
081500                                                                          
081600*-----------------------------------------------------------------        
081700 0212-GRUPO-ANEXO.                                                        
081800*-----------------------------------------------------------------        
081900*    CH00506 - GUARDA O ANEXO JA BUFFERIZADO (PERTENCE AO EMAIL-ID        
082000*    ATUAL, CONFIRMADO PELO UNTIL DE 0210) E SO DEPOIS ANTECIPA O         
082100*    PROXIMO REGISTRO DE ATTACH-FILE PARA A PROXIMA VOLTA DO LOTE.        
082200                                                                          
082300     IF WRK-SUB-ANX LESS WRK-MAX-ANEXO                                    
082400         ADD 1 TO WRK-SUB-ANX                                             
082500         MOVE ANX-FILENAME TO                                             
082600             TAB-ANX-FILENAME (WRK-SUB-ANX)                               
082700         MOVE ANX-MIME TO                                                 
082800             TAB-ANX-MIME (WRK-SUB-ANX)                                   
082900         MOVE ANX-SIZE TO                                                 
083000             TAB-ANX-SIZE (WRK-SUB-ANX)                                   
083100     END-IF.                                                              
083200                                                                          
083300     PERFORM 0211-LER-1-ANEXO THRU 0211-LER-1-ANEXO-FIM.                  
083400                                                                          
083500 0212-GRUPO-ANEXO-FIM.                       EXIT.                        
083600                                                                          
083700*-----------------------------------------------------------------        
083800 0220-LER-URLS.                                                           
083900*-----------------------------------------------------------------        
084000*    CH00506 - MESMO ESQUEMA DE ANTECIPACAO DE 0210, AGORA PARA           
084100*    O URL-FILE (LNK-EMAIL-ID JA PRE-LIDO POR 0100-INICIAR OU             
084200*    PELO 0222 NA VOLTA DO EMAIL ANTERIOR).                               
084300                                                                          
084400     MOVE ZERO TO WRK-SUB-URL.                                            
084500     MOVE SPACES TO TAB-URL-ATUAL.                                        
084600                                                                          
084700     PERFORM 0222-GRUPO-URL THRU 0222-GRUPO-URL-FIM                       
084800         UNTIL LNK-EMAIL-ID NOT EQUAL EMAIL-ID                            
084900         OR FS-URL-FILE EQUAL 10.                                         
085000                                                                          
085100 0220-LER-URLS-FIM.                          EXIT.                        
085200                                                                          
085300*-----------------------------------------------------------------        
085400 0221-LER-1-URL.                                                          
085500*-----------------------------------------------------------------        
085600*    LEITURA PURA DE URL-FILE (CH00506) - ANTECIPA O PROXIMO              
085700*    REGISTRO PARA O BUFFER LNK-EMAIL-ID/LNK-URL-TEXTO/ETC; QUEM          
085800*    DECIDE SE O REGISTRO PERTENCE AO EMAIL ATUAL E QUEM O GUARDA         
085900*    NA TABELA E O 0222-GRUPO-URL, NUNCA ESTE PARAGRAFO.                  
086000                                                                          
086100     READ URL-FILE.                                                       
086200                                                                          
086300     IF FS-URL-FILE NOT EQUAL 00                                          
086400         AND FS-URL-FILE NOT EQUAL 10                                     
086500         MOVE WRK-ERRO-LEITURA    TO WRK-DESCRICAO-ERRO                   
086600         MOVE FS-URL-FILE         TO WRK-STATUS-ERRO                      
086700         MOVE "0221-LER-1-URL   " TO WRK-AREA-ERRO                        
086800         MOVE "URLFILE "          TO WRK-ARQUIVO-ERRO                     
086900         PERFORM 9999-MSG-ERROS THRU 9999-MSG-ERROS-FIM                   
087000     END-IF.                                                              
087100                                                                          
087200 0221-LER-1-URL-FIM.                         EXIT.                        
087300                                                                          
087400*-----------------------------------------------------------------        
087500 0222-GRUPO-URL.                                                          
087600*-----------------------------------------------------------------        
087700*    CH00506 - GUARDA O URL JA BUFFERIZADO (PERTENCE AO EMAIL-ID          
087800*    ATUAL, CONFIRMADO PELO UNTIL DE 0220) E SO DEPOIS ANTECIPA O         
087900*    PROXIMO REGISTRO DE URL-FILE PARA A PROXIMA VOLTA DO LOTE.           
088000                                                                          
088100     IF WRK-SUB-URL LESS WRK-MAX-URL                                      
088200         ADD 1 TO WRK-SUB-URL                                             
088300         MOVE LNK-URL-TEXTO TO                                            
088400             TAB-URL-TEXTO (WRK-SUB-URL)                                  
088500         MOVE LNK-URL-DOMINIO TO                                          
088600             TAB-URL-DOMINIO (WRK-SUB-URL)                                
088700     END-IF.                                                              
088800                                                                          
088900     PERFORM 0221-LER-1-URL THRU 0221-LER-1-URL-FIM.                      
089000                                                                          
089100 0222-GRUPO-URL-FIM.                         EXIT.                        
089200                                                                          
089300 0221-LER-1-URL-FIM.                         EXIT.                        
089400                                                                          
089500*-----------------------------------------------------------------        
089600 0230-REDATAR-TEXTO.                                                      
089700*-----------------------------------------------------------------        
089800*    SUBSTITUI NO CORPO DO E-MAIL OS DADOS PESSOAIS (E-MAIL,              
089900*    TELEFONE, CONTA E CARTAO) POR MASCARAS, ANTES DE QUALQUER            
090000*    ANALISE DE TEXTO, CONFORME EXIGENCIA DO JURIDICO (CH00104).          
090100                                                                          
090200     MOVE BODY-TEXT TO WRK-TEXTO-REDATADO.                                
090300                                                                          
090400     PERFORM 0231-REDATAR-EMAIL THRU 0231-REDATAR-EMAIL-FIM.              
090500     PERFORM 0232-REDATAR-FONE  THRU 0232-REDATAR-FONE-FIM.               
090600     PERFORM 0233-REDATAR-CONTA THRU 0233-REDATAR-CONTA-FIM.              
090700     PERFORM 0234-REDATAR-CARTAO THRU 0234-REDATAR-CARTAO-FIM.            
090800                                                                          
090900 0230-REDATAR-TEXTO-FIM.                      EXIT.                       
091000                                                                          
091100*-----------------------------------------------------------------        
091200 0230-MASCARAR-INTERVALO.                                                 
091300*-----------------------------------------------------------------        
091400*    ROTINA COMUM - TROCA POR "*" CADA CARACTER DE WRK-TEXTO-             
091500*    REDATADO ENTRE WRK-MASK-INI E WRK-MASK-FIM (INCLUSIVE).              
091600*    USADA PELOS QUATRO REDATORES DE PII ABAIXO (CH00104).                
091700                                                                          
091800     IF WRK-MASK-INI GREATER ZERO                                         
091900         AND WRK-MASK-FIM GREATER OR EQUAL WRK-MASK-INI                   
092000         MOVE WRK-MASK-INI TO WRK-MASK-SUB                                
092100         PERFORM 0230-MASCARAR-1-CHAR THRU                                
092200             0230-MASCARAR-1-CHAR-FIM                                     
092300             UNTIL WRK-MASK-SUB GREATER WRK-MASK-FIM                      
092400     END-IF.                                                              
092500                                                                          
092600 0230-MASCARAR-INTERVALO-FIM.                  EXIT.                      
092700                                                                          
092800*-----------------------------------------------------------------        
092900 0230-MASCARAR-1-CHAR.                                                    
093000*-----------------------------------------------------------------        
093100                                                                          
093200     MOVE "*" TO WRK-TEXTO-REDATADO (WRK-MASK-SUB:1).                     
093300     ADD 1 TO WRK-MASK-SUB.                                               
093400                                                                          
093500 0230-MASCARAR-1-CHAR-FIM.                     EXIT.                      
093600                                                                          
093700*-----------------------------------------------------------------        
093800 0231-REDATAR-EMAIL.                                                      
093900*-----------------------------------------------------------------        
094000*    MASCARA A PARTE LOCAL DE CADA ENDERECO "LOCAL@DOMINIO" NO            
094100*    CORPO - MANTEM 1O E ULTIMO CARACTER, MIOLO VIRA "*"; PARTE           
094200*    LOCAL COM 2 CARACTERES OU MENOS VIRA TODA "*" (CH00104).             
094300*    O SHOP NAO FAZ PARSER RFC-822 COMPLETO (NON-GOAL).                   
094400                                                                          
094500     MOVE 1 TO WRK-POS.                                                   
094600     PERFORM 0231-VARRER-ARROBA THRU 0231-VARRER-ARROBA-FIM               
094700         UNTIL WRK-POS GREATER 600.                                       
094800                                                                          
094900 0231-REDATAR-EMAIL-FIM.                       EXIT.                      
095000                                                                          
095100*-----------------------------------------------------------------        
095200 0231-VARRER-ARROBA.                                                      
095300*-----------------------------------------------------------------        
095400                                                                          
095500     IF WRK-POS GREATER 1                                                 
095600         AND WRK-TEXTO-REDATADO (WRK-POS:1) EQUAL "@"                     
095700         PERFORM 0231-MASCARAR-LOCAL THRU                                 
095800             0231-MASCARAR-LOCAL-FIM                                      
095900     END-IF.                                                              
096000     ADD 1 TO WRK-POS.                                                    
096100                                                                          
096200 0231-VARRER-ARROBA-FIM.                       EXIT.                      
096300                                                                          
096400*-----------------------------------------------------------------        
096500 0231-MASCARAR-LOCAL.                                                     
096600*-----------------------------------------------------------------        
096700                                                                          
096800     COMPUTE WRK-POS-INICIO = WRK-POS - 1.                                
096900     PERFORM 0231-ACHAR-INICIO-LOCAL THRU                                 
097000         0231-ACHAR-INICIO-LOCAL-FIM                                      
097100         UNTIL WRK-POS-INICIO EQUAL 1                                     
097200         OR WRK-TEXTO-REDATADO (WRK-POS-INICIO - 1:1) EQUAL SPACE.        
097300                                                                          
097400     COMPUTE WRK-TAM-LOCAL = WRK-POS - WRK-POS-INICIO.                    
097500     IF WRK-TAM-LOCAL LESS OR EQUAL 2                                     
097600         MOVE WRK-POS-INICIO TO WRK-MASK-INI                              
097700         COMPUTE WRK-MASK-FIM = WRK-POS - 1                               
097800     ELSE                                                                 
097900         COMPUTE WRK-MASK-INI = WRK-POS-INICIO + 1                        
098000         COMPUTE WRK-MASK-FIM = WRK-POS - 2                               
098100     END-IF.                                                              
098200     PERFORM 0230-MASCARAR-INTERVALO THRU                                 
098300         0230-MASCARAR-INTERVALO-FIM.                                     
098400                                                                          
098500 0231-MASCARAR-LOCAL-FIM.                       EXIT.                     
098600                                                                          
098700*-----------------------------------------------------------------        
098800 0231-ACHAR-INICIO-LOCAL.                                                 
098900*-----------------------------------------------------------------        
099000                                                                          
099100     SUBTRACT 1 FROM WRK-POS-INICIO.                                      
099200                                                                          
099300 0231-ACHAR-INICIO-LOCAL-FIM.                   EXIT.                     
099400                                                                          
099500*-----------------------------------------------------------------        
099600 0232-REDATAR-FONE.                                                       
099700*-----------------------------------------------------------------        
099800*    SEQUENCIAS DE 7+ DIGITOS COM SEPARADORES (-.()) MANTEM OS            
099900*    3 PRIMEIROS E OS 3 ULTIMOS CARACTERES, MIOLO VIRA "*".               
100000                                                                          
100100     MOVE ZERO TO WRK-POS-INICIO.                                         
100200     MOVE ZERO TO WRK-DIG-CONT.                                           
100300     MOVE 1    TO WRK-POS.                                                
100400     PERFORM 0232-VARRER-FONE THRU 0232-VARRER-FONE-FIM                   
100500         UNTIL WRK-POS GREATER 600.                                       
100600     IF WRK-POS-INICIO GREATER ZERO                                       
100700         PERFORM 0232-FECHAR-RUN THRU 0232-FECHAR-RUN-FIM                 
100800     END-IF.                                                              
100900                                                                          
101000 0232-REDATAR-FONE-FIM.                        EXIT.                      
101100                                                                          
101200*-----------------------------------------------------------------        
101300 0232-VARRER-FONE.                                                        
101400*-----------------------------------------------------------------        
101500                                                                          
101600     MOVE WRK-TEXTO-REDATADO (WRK-POS:1) TO WRK-CHAR-ATUAL.               
101700     IF WRK-CHAR-ATUAL IS NUMERIC                                         
101800         OR WRK-CHAR-ATUAL EQUAL "-"                                      
101900         OR WRK-CHAR-ATUAL EQUAL "."                                      
102000         OR WRK-CHAR-ATUAL EQUAL "("                                      
102100         OR WRK-CHAR-ATUAL EQUAL ")"                                      
102200         IF WRK-POS-INICIO EQUAL ZERO                                     
102300             MOVE WRK-POS TO WRK-POS-INICIO                               
102400         END-IF                                                           
102500         IF WRK-CHAR-ATUAL IS NUMERIC                                     
102600             ADD 1 TO WRK-DIG-CONT                                        
102700         END-IF                                                           
102800     ELSE                                                                 
102900         IF WRK-POS-INICIO GREATER ZERO                                   
103000             PERFORM 0232-FECHAR-RUN THRU 0232-FECHAR-RUN-FIM             
103100         END-IF                                                           
103200     END-IF.                                                              
103300     ADD 1 TO WRK-POS.                                                    
103400                                                                          
103500 0232-VARRER-FONE-FIM.                         EXIT.                      
103600                                                                          
103700*-----------------------------------------------------------------        
103800 0232-FECHAR-RUN.                                                         
103900*-----------------------------------------------------------------        
104000                                                                          
104100     IF WRK-DIG-CONT GREATER OR EQUAL 7                                   
104200         COMPUTE WRK-MASK-INI = WRK-POS-INICIO + 3                        
104300         COMPUTE WRK-MASK-FIM = WRK-POS - 1 - 3                           
104400         PERFORM 0230-MASCARAR-INTERVALO THRU                             
104500             0230-MASCARAR-INTERVALO-FIM                                  
104600     END-IF.                                                              
104700     MOVE ZERO TO WRK-POS-INICIO.                                         
104800     MOVE ZERO TO WRK-DIG-CONT.                                           
104900                                                                          
105000 0232-FECHAR-RUN-FIM.                          EXIT.                      
105100                                                                          
105200*-----------------------------------------------------------------        
105300 0233-REDATAR-CONTA.                                                      
105400*-----------------------------------------------------------------        
105500*    DIGITOS APOS "ACCOUNT:"/"CUENTA:"/"NUMERO:"/"NUMBER:" (6+            
105600*    DIGITOS) MANTEM OS 2 PRIMEIROS E OS 2 ULTIMOS, MIOLO "*".            
105700*    CH00506 - A PALAVRA-CHAVE E PROCURADA EM WRK-TEXTO-MAIUSC            
105800*    (COPIA EM CAIXA ALTA), NAO MAIS SO EM WRK-TEXTO-REDATADO,            
105900*    QUE AINDA ESTA NO CASE ORIGINAL DO CORPO NESTE PONTO DO              
106000*    PIPELINE - DO CONTRARIO "Account:"/"account:" NO CORPO DO            
106100*    E-MAIL NAO ERA REDATADO (APONTAMENTO DO SOC).                        
106200                                                                          
106300     MOVE WRK-TEXTO-REDATADO TO WRK-TEXTO-MAIUSC.                         
106400     INSPECT WRK-TEXTO-MAIUSC                                             
106500         CONVERTING WRK-ALFA-MINUSCULO TO WRK-ALFA-MAIUSCULO.             
106600                                                                          
106700     MOVE 1 TO WRK-POS.                                                   
106800     PERFORM 0233-VARRER-CONTA THRU 0233-VARRER-CONTA-FIM                 
106900         UNTIL WRK-POS GREATER 592.                                       
107000                                                                          
107100 0233-REDATAR-CONTA-FIM.                       EXIT.                      
107200                                                                          
107300*-----------------------------------------------------------------        
107400 0233-VARRER-CONTA.                                                       
107500*-----------------------------------------------------------------        
107600*    CH00506 - COMPARA CONTRA A COPIA MAIUSCULA; A MASCARA, QUANDO        
107700*    APLICADA, CONTINUA GRAVANDO EM WRK-TEXTO-REDATADO (CASE              
107800*    ORIGINAL) PORQUE OS DIGITOS MASCARADOS NAO TEM CASE.                 
107900                                                                          
108000     IF WRK-TEXTO-MAIUSC (WRK-POS:8) EQUAL "ACCOUNT:"                     
108100         COMPUTE WRK-POS-INICIO = WRK-POS + 8                             
108200         PERFORM 0233-MASCARAR-DIGITOS THRU                               
108300             0233-MASCARAR-DIGITOS-FIM                                    
108400     ELSE                                                                 
108500         IF WRK-TEXTO-MAIUSC (WRK-POS:7) EQUAL "CUENTA:"                  
108600             COMPUTE WRK-POS-INICIO = WRK-POS + 7                         
108700             PERFORM 0233-MASCARAR-DIGITOS THRU                           
108800                 0233-MASCARAR-DIGITOS-FIM                                
108900         ELSE                                                             
109000             IF WRK-TEXTO-MAIUSC (WRK-POS:7) EQUAL "NUMERO:"              
109100                 COMPUTE WRK-POS-INICIO = WRK-POS + 7                     
109200                 PERFORM 0233-MASCARAR-DIGITOS THRU                       
109300                     0233-MASCARAR-DIGITOS-FIM                            
109400             ELSE                                                         
109500                 IF WRK-TEXTO-MAIUSC (WRK-POS:7) EQUAL "NUMBER:"          
109600                     COMPUTE WRK-POS-INICIO = WRK-POS + 7                 
109700                     PERFORM 0233-MASCARAR-DIGITOS THRU                   
109800                         0233-MASCARAR-DIGITOS-FIM                        
109900                 END-IF                                                   
110000             END-IF                                                       
110100         END-IF                                                           
110200     END-IF.                                                              
110300     ADD 1 TO WRK-POS.                                                    
110400                                                                          
110500 0233-VARRER-CONTA-FIM.                        EXIT.                      
110600                                                                          
110700*-----------------------------------------------------------------        
110800 0233-MASCARAR-DIGITOS.                                                   
110900*-----------------------------------------------------------------        
111000*    PULA OS BRANCOS APOS A PALAVRA-CHAVE, MEDE O TAMANHO DA              
111100*    SEQUENCIA DE DIGITOS E MASCARA O MIOLO (CH00104).                    
111200                                                                          
111300     PERFORM 0233-PULAR-BRANCO THRU 0233-PULAR-BRANCO-FIM                 
111400         UNTIL WRK-POS-INICIO GREATER 600                                 
111500         OR WRK-TEXTO-REDATADO (WRK-POS-INICIO:1) NOT EQUAL SPACE.        
111600                                                                          
111700     MOVE WRK-POS-INICIO TO WRK-POS-FIM.                                  
111800     MOVE ZERO TO WRK-DIG-CONT.                                           
111900     PERFORM 0233-CONTAR-DIGITO THRU 0233-CONTAR-DIGITO-FIM               
112000         UNTIL WRK-POS-FIM GREATER 600                                    
112100         OR WRK-TEXTO-REDATADO (WRK-POS-FIM:1) NOT NUMERIC.               
112200     SUBTRACT 1 FROM WRK-POS-FIM.                                         
112300                                                                          
112400     IF WRK-DIG-CONT GREATER OR EQUAL 6                                   
112500         COMPUTE WRK-MASK-INI = WRK-POS-INICIO + 2                        
112600         COMPUTE WRK-MASK-FIM = WRK-POS-FIM - 2                           
112700         PERFORM 0230-MASCARAR-INTERVALO THRU                             
112800             0230-MASCARAR-INTERVALO-FIM                                  
112900     END-IF.                                                              
113000                                                                          
113100 0233-MASCARAR-DIGITOS-FIM.                     EXIT.                     
113200                                                                          
113300*-----------------------------------------------------------------        
113400 0233-PULAR-BRANCO.                                                       
113500*-----------------------------------------------------------------        
113600                                                                          
113700     ADD 1 TO WRK-POS-INICIO.                                             
113800                                                                          
113900 0233-PULAR-BRANCO-FIM.                         EXIT.                     
114000                                                                          
114100*-----------------------------------------------------------------        
114200 0233-CONTAR-DIGITO.                                                      
114300*-----------------------------------------------------------------        
114400                                                                          
114500     ADD 1 TO WRK-DIG-CONT.                                               
114600     ADD 1 TO WRK-POS-FIM.                                                
114700                                                                          
114800 0233-CONTAR-DIGITO-FIM.                        EXIT.                     
114900                                                                          
115000*-----------------------------------------------------------------        
115100 0234-REDATAR-CARTAO.                                                     
115200*-----------------------------------------------------------------        
115300*    16 DIGITOS EM GRUPOS DE 4 (STRING DE DIGITOS COM EXATAMENTE          
115400*    16) MANTEM OS 4 PRIMEIROS E OS 4 ULTIMOS DIGITOS, MIOLO "*".         
115500                                                                          
115600     MOVE ZERO TO WRK-POS-INICIO.                                         
115700     MOVE ZERO TO WRK-DIG-CONT.                                           
115800     MOVE 1    TO WRK-POS.                                                
115900     PERFORM 0234-VARRER-CARTAO THRU 0234-VARRER-CARTAO-FIM               
116000         UNTIL WRK-POS GREATER 600.                                       
116100     IF WRK-POS-INICIO GREATER ZERO                                       
116200         PERFORM 0234-FECHAR-RUN THRU 0234-FECHAR-RUN-FIM                 
116300     END-IF.                                                              
116400                                                                          
116500 0234-REDATAR-CARTAO-FIM.                       EXIT.                     
116600                                                                          
116700*-----------------------------------------------------------------        
116800 0234-VARRER-CARTAO.                                                      
116900*-----------------------------------------------------------------        
117000                                                                          
117100     MOVE WRK-TEXTO-REDATADO (WRK-POS:1) TO WRK-CHAR-ATUAL.               
117200     IF WRK-CHAR-ATUAL IS NUMERIC                                         
117300         OR WRK-CHAR-ATUAL EQUAL "-"                                      
117400         OR WRK-CHAR-ATUAL EQUAL SPACE                                    
117500         IF WRK-POS-INICIO EQUAL ZERO                                     
117600             MOVE WRK-POS TO WRK-POS-INICIO                               
117700         END-IF                                                           
117800         IF WRK-CHAR-ATUAL IS NUMERIC                                     
117900             ADD 1 TO WRK-DIG-CONT                                        
118000         END-IF                                                           
118100     ELSE                                                                 
118200         IF WRK-POS-INICIO GREATER ZERO                                   
118300             PERFORM 0234-FECHAR-RUN THRU 0234-FECHAR-RUN-FIM             
118400         END-IF                                                           
118500     END-IF.                                                              
118600     ADD 1 TO WRK-POS.                                                    
118700                                                                          
118800 0234-VARRER-CARTAO-FIM.                        EXIT.                     
118900                                                                          
119000*-----------------------------------------------------------------        
119100 0234-FECHAR-RUN.                                                         
119200*-----------------------------------------------------------------        
119300                                                                          
119400     IF WRK-DIG-CONT EQUAL 16                                             
119500         COMPUTE WRK-TAM-CAMPO = WRK-POS - WRK-POS-INICIO                 
119600         IF WRK-TAM-CAMPO LESS OR EQUAL 19                                
119700             COMPUTE WRK-POS-FIM = WRK-POS-INICIO - 1                     
119800             MOVE ZERO TO WRK-DIG-CONT                                    
119900             PERFORM 0234-ACHAR-1-DIGITO THRU                             
120000                 0234-ACHAR-1-DIGITO-FIM                                  
120100                 UNTIL WRK-DIG-CONT EQUAL 4                               
120200             COMPUTE WRK-MASK-INI = WRK-POS-FIM + 1                       
120300             PERFORM 0234-ACHAR-1-DIGITO THRU                             
120400                 0234-ACHAR-1-DIGITO-FIM                                  
120500                 UNTIL WRK-DIG-CONT EQUAL 13                              
120600             COMPUTE WRK-MASK-FIM = WRK-POS-FIM - 1                       
120700             PERFORM 0230-MASCARAR-INTERVALO THRU                         
120800                 0230-MASCARAR-INTERVALO-FIM                              
120900         END-IF                                                           
121000     END-IF.                                                              
121100     MOVE ZERO TO WRK-POS-INICIO.                                         
121200     MOVE ZERO TO WRK-DIG-CONT.                                           
121300                                                                          
121400 0234-FECHAR-RUN-FIM.                           EXIT.                     
121500                                                                          
121600*-----------------------------------------------------------------        
121700 0234-ACHAR-1-DIGITO.                                                     
121800*-----------------------------------------------------------------        
121900                                                                          
122000     ADD 1 TO WRK-POS-FIM.                                                
122100     IF WRK-TEXTO-REDATADO (WRK-POS-FIM:1) IS NUMERIC                     
122200         ADD 1 TO WRK-DIG-CONT                                            
122300     END-IF.                                                              
122400                                                                          
122500 0234-ACHAR-1-DIGITO-FIM.                        EXIT.                    
122600                                                                          
122700*-----------------------------------------------------------------        
122800 0240-ANALISAR-CABECALHO.                                                 
122900*-----------------------------------------------------------------        
123000*    ANALISADOR DE CABECALHO - RETORNA WRK-HEADER-SCORE (0-100).          
123100                                                                          
123200     MOVE ZERO    TO WRK-HEADER-SCORE.                                    
123300     MOVE "O"     TO WRK-IND-AUTH-STATUS.                                 
123400     MOVE "N"     TO WRK-IND-REPLY-MISMATCH.                              
123500     MOVE "N"     TO WRK-IND-DISPLAY-SPOOF.                               
123600     MOVE "N"     TO WRK-IND-PUNYCODE.                                    
123700     MOVE "N"     TO WRK-IND-RECEIVED-SUSP.                               
123800                                                                          
123900     MOVE FROM-DISPLAY  TO WRK-DISPLAY-MAIUSC.                            
124000     INSPECT WRK-DISPLAY-MAIUSC                                           
124100         CONVERTING WRK-ALFA-MINUSCULO TO WRK-ALFA-MAIUSCULO.             
124200                                                                          
124300     PERFORM 0241-VERIF-AUTENTICACAO THRU                                 
124400         0241-VERIF-AUTENTICACAO-FIM.                                     
124500     PERFORM 0242-VERIF-REPLY-TO THRU 0242-VERIF-REPLY-TO-FIM.            
124600     PERFORM 0243-VERIF-MARCA-DISPLAY THRU                                
124700         0243-VERIF-MARCA-DISPLAY-FIM.                                    
124800     PERFORM 0244-VERIF-PUNYCODE THRU 0244-VERIF-PUNYCODE-FIM.            
124900     PERFORM 0245-VERIF-RECEIVED THRU 0245-VERIF-RECEIVED-FIM.            
125000                                                                          
125100     IF WRK-HEADER-SCORE GREATER 100                                      
125200         MOVE 100 TO WRK-HEADER-SCORE                                     
125300     END-IF.                                                              
125400                                                                          
125500 0240-ANALISAR-CABECALHO-FIM.                 EXIT.                       
125600                                                                          
125700*-----------------------------------------------------------------        
125800 0241-VERIF-AUTENTICACAO.                                                 
125900*-----------------------------------------------------------------        
126000*    FALHA DE DMARC PREVALECE SOBRE SPF/DKIM (AJUSTE CH00118).            
126100*    CH00501 - REESCRITA EM CASCATA DE 4 RAMOS (FALHA SOMENTE             
126200*    COM SPF+DKIM FALHOS JUNTOS, RAMO "OK" EXPLICITO, RESTO               
126300*    MISMATCH) - A VERSAO ANTERIOR TRATAVA FALHA ISOLADA DE SPF           
126400*    OU DKIM COMO FALHA PLENA E PASS/NEUTRAL MISTO COMO MISMATCH.         
126500                                                                          
126600     IF AUTH-DMARC EQUAL "FAIL"                                           
126700         SET AUTH-FALHA TO TRUE                                           
126800         ADD 35 TO WRK-HEADER-SCORE                                       
126900     ELSE                                                                 
127000         IF AUTH-SPF EQUAL "FAIL"                                         
127100             AND AUTH-DKIM EQUAL "FAIL"                                   
127200             SET AUTH-FALHA TO TRUE                                       
127300             ADD 35 TO WRK-HEADER-SCORE                                   
127400         ELSE                                                             
127500             IF (AUTH-SPF EQUAL "PASS" OR                                 
127600                 AUTH-SPF EQUAL "NEUTRAL")                                
127700                 AND AUTH-DKIM EQUAL "PASS"                               
127800                 SET AUTH-OK TO TRUE                                      
127900             ELSE                                                         
128000                 IF AUTH-SPF EQUAL "FAIL"                                 
128100                     OR AUTH-DKIM EQUAL "FAIL"                            
128200                     SET AUTH-MISMATCH TO TRUE                            
128300                     ADD 20 TO WRK-HEADER-SCORE                           
128400                 ELSE                                                     
128500                     SET AUTH-OK TO TRUE                                  
128600                 END-IF                                                   
128700             END-IF                                                       
128800         END-IF                                                           
128900     END-IF.                                                              
129000                                                                          
129100 0241-VERIF-AUTENTICACAO-FIM.                 EXIT.                       
129200                                                                          
129300*-----------------------------------------------------------------        
129400 0242-VERIF-REPLY-TO.                                                     
129500*-----------------------------------------------------------------        
129600                                                                          
129700     IF REPLY-TO-ADDRESS NOT EQUAL SPACES                                 
129800         PERFORM 0246-EXTRAIR-DOMINIO-FROM THRU                           
129900             0246-EXTRAIR-DOMINIO-FROM-FIM                                
130000         PERFORM 0247-EXTRAIR-DOMINIO-REPLY THRU                          
130100             0247-EXTRAIR-DOMINIO-REPLY-FIM                               
130200         IF WRK-DOMINIO-FROM NOT EQUAL WRK-DOMINIO-REPLY                  
130300             SET REPLY-MISMATCH TO TRUE                                   
130400             ADD 15 TO WRK-HEADER-SCORE                                   
130500         END-IF                                                           
130600     END-IF.                                                              
130700                                                                          
130800 0242-VERIF-REPLY-TO-FIM.                     EXIT.                       
130900                                                                          
131000*-----------------------------------------------------------------        
131100 0243-VERIF-MARCA-DISPLAY.                                                
131200*-----------------------------------------------------------------        
131300*    PROCURA TOKEN DE MARCA (#BOOKMRC) NO NOME DE EXIBICAO; SE            
131400*    ACHAR E O DOMINIO DO REMETENTE NAO FOR DOMINIO LEGITIMO              
131500*    DAQUELA MARCA (TABELA 2), E SPOOF (AJUSTE CH00412).                  
131600                                                                          
131700     MOVE ZERO TO WRK-COD-MARCA-ACHADA.                                   
131800     PERFORM 0246-EXTRAIR-DOMINIO-FROM THRU                               
131900         0246-EXTRAIR-DOMINIO-FROM-FIM.                                   
132000     INSPECT WRK-DOMINIO-FROM                                             
132100         CONVERTING WRK-ALFA-MINUSCULO TO WRK-ALFA-MAIUSCULO.             
132200                                                                          
132300     MOVE ZERO TO WRK-SUB-TAB.                                            
132400     PERFORM 0249-BUSCAR-TOKEN-MARCA THRU                                 
132500         0249-BUSCAR-TOKEN-MARCA-FIM                                      
132600         UNTIL WRK-SUB-TAB EQUAL 23                                       
132700         OR WRK-COD-MARCA-ACHADA NOT EQUAL ZERO.                          
132800                                                                          
132900     IF WRK-COD-MARCA-ACHADA NOT EQUAL ZERO                               
133000         PERFORM 0248-VERIF-DOMINIO-MARCA THRU                            
133100             0248-VERIF-DOMINIO-MARCA-FIM                                 
133200         IF NOT DISPLAY-SPOOF                                             
133300             SET DISPLAY-SPOOF TO TRUE                                    
133400             ADD 25 TO WRK-HEADER-SCORE                                   
133500         END-IF                                                           
133600     END-IF.                                                              
133700                                                                          
133800 0243-VERIF-MARCA-DISPLAY-FIM.                EXIT.                       
133900                                                                          
134000*-----------------------------------------------------------------        
134100 0249-BUSCAR-TOKEN-MARCA.                                                 
134200*-----------------------------------------------------------------        
134300                                                                          
134400     ADD 1 TO WRK-SUB-TAB.                                                
134500     MOVE ZERO TO WRK-TALLY.                                              
134600     INSPECT WRK-DISPLAY-MAIUSC TALLYING WRK-TALLY                        
134700         FOR ALL TM-TOKEN (WRK-SUB-TAB)                                   
134800             (1:TM-TAM (WRK-SUB-TAB)).                                    
134900     IF WRK-TALLY GREATER ZERO                                            
135000         MOVE TM-COD-MARCA (WRK-SUB-TAB) TO WRK-COD-MARCA-ACHADA          
135100     END-IF.                                                              
135200                                                                          
135300 0249-BUSCAR-TOKEN-MARCA-FIM.                  EXIT.                      
135400                                                                          
135500*-----------------------------------------------------------------        
135600 0244-VERIF-PUNYCODE.                                                     
135700*-----------------------------------------------------------------        
135800                                                                          
135900     MOVE ZERO TO WRK-TALLY.                                              
136000     INSPECT FROM-ADDRESS TALLYING WRK-TALLY FOR ALL "XN--".              
136100     IF WRK-TALLY GREATER ZERO                                            
136200         SET PUNYCODE-ACHADO TO TRUE                                      
136300         ADD 20 TO WRK-HEADER-SCORE                                       
136400     END-IF.                                                              
136500                                                                          
136600 0244-VERIF-PUNYCODE-FIM.                     EXIT.                       
136700                                                                          
136800*-----------------------------------------------------------------        
136900 0245-VERIF-RECEIVED.                                                     
137000*-----------------------------------------------------------------        
137100*    CH00501 - LIMIAR CORRIGIDO PARA 2 SALTOS SUSPEITOS OU MAIS           
137200*    (ERA ACIONADO COM 1 SALTO, MAIS SENSIVEL DO QUE O PADRAO).           
137300                                                                          
137400     IF RECEIVED-SUSP NOT LESS 2                                          
137500         SET RECEIVED-SUSPEITO TO TRUE                                    
137600         ADD 10 TO WRK-HEADER-SCORE                                       
137700     END-IF.                                                              
137800                                                                          
137900 0245-VERIF-RECEIVED-FIM.                     EXIT.                       
138000                                                                          
138100*-----------------------------------------------------------------        
138200 0246-EXTRAIR-DOMINIO-FROM.                                               
138300*-----------------------------------------------------------------        
138400*    RETORNA EM WRK-DOMINIO-FROM O TRECHO DE FROM-ADDRESS DEPOIS          
138500*    DO "@".  SEM "@" NO CAMPO, DOMINIO FICA EM BRANCO.                   
138600                                                                          
138700     MOVE SPACES TO WRK-DOMINIO-FROM.                                     
138800     MOVE ZERO   TO WRK-POS-ARROBA.                                       
138900     MOVE ZERO   TO WRK-SUB-TAB.                                          
139000                                                                          
139100     PERFORM 0246-ACHAR-ARROBA-FROM THRU                                  
139200         0246-ACHAR-ARROBA-FROM-FIM                                       
139300         UNTIL WRK-SUB-TAB EQUAL 60                                       
139400         OR WRK-POS-ARROBA NOT EQUAL ZERO.                                
139500                                                                          
139600     IF WRK-POS-ARROBA GREATER ZERO                                       
139700         AND WRK-POS-ARROBA LESS 60                                       
139800         COMPUTE WRK-TAM-CAMPO = 60 - WRK-POS-ARROBA                      
139900         MOVE FROM-ADDRESS (WRK-POS-ARROBA + 1:                           
140000             WRK-TAM-CAMPO) TO WRK-DOMINIO-FROM                           
140100     END-IF.                                                              
140200                                                                          
140300 0246-EXTRAIR-DOMINIO-FROM-FIM.                EXIT.                      
140400                                                                          
140500*-----------------------------------------------------------------        
140600 0246-ACHAR-ARROBA-FROM.                                                  
140700*-----------------------------------------------------------------        
140800                                                                          
140900     ADD 1 TO WRK-SUB-TAB.                                                
141000     IF FROM-ADDRESS (WRK-SUB-TAB:1) EQUAL "@"                            
141100         MOVE WRK-SUB-TAB TO WRK-POS-ARROBA                               
141200     END-IF.                                                              
141300                                                                          
141400 0246-ACHAR-ARROBA-FROM-FIM.                   EXIT.                      
141500                                                                          
141600*-----------------------------------------------------------------        
141700 0247-EXTRAIR-DOMINIO-REPLY.                                              
141800*-----------------------------------------------------------------        
141900                                                                          
142000     MOVE SPACES TO WRK-DOMINIO-REPLY.                                    
142100     MOVE ZERO   TO WRK-POS-ARROBA.                                       
142200     MOVE ZERO   TO WRK-SUB-TAB.                                          
142300                                                                          
142400     PERFORM 0247-ACHAR-ARROBA-REPLY THRU                                 
142500         0247-ACHAR-ARROBA-REPLY-FIM                                      
142600         UNTIL WRK-SUB-TAB EQUAL 60                                       
142700         OR WRK-POS-ARROBA NOT EQUAL ZERO.                                
142800                                                                          
142900     IF WRK-POS-ARROBA GREATER ZERO                                       
143000         AND WRK-POS-ARROBA LESS 60                                       
143100         COMPUTE WRK-TAM-CAMPO = 60 - WRK-POS-ARROBA                      
143200         MOVE REPLY-TO-ADDRESS (WRK-POS-ARROBA + 1:                       
143300             WRK-TAM-CAMPO) TO WRK-DOMINIO-REPLY                          
143400     END-IF.                                                              
143500                                                                          
143600 0247-EXTRAIR-DOMINIO-REPLY-FIM.               EXIT.                      
143700                                                                          
143800*-----------------------------------------------------------------        
143900 0247-ACHAR-ARROBA-REPLY.                                                 
144000*-----------------------------------------------------------------        
144100                                                                          
144200     ADD 1 TO WRK-SUB-TAB.                                                
144300     IF REPLY-TO-ADDRESS (WRK-SUB-TAB:1) EQUAL "@"                        
144400         MOVE WRK-SUB-TAB TO WRK-POS-ARROBA                               
144500     END-IF.                                                              
144600                                                                          
144700 0247-ACHAR-ARROBA-REPLY-FIM.                  EXIT.                      
144800                                                                          
144900*-----------------------------------------------------------------        
145000 0248-VERIF-DOMINIO-MARCA.                                                
145100*-----------------------------------------------------------------        
145200*    MARCA SEM ENTRADA NA TABELA 2 (#BOOKMRC) E SEMPRE SPOOF;             
145300*    COM ENTRADA, SO NAO E SPOOF SE O DOMINIO DO REMETENTE                
145400*    BATER EXATAMENTE COM ALGUM SUFIXO DAQUELA MARCA.                     
145500                                                                          
145600     SET DISPLAY-SPOOF TO TRUE.                                           
145700     MOVE ZERO TO WRK-SUB-TAB2.                                           
145800     PERFORM 0248-TESTAR-1-DOMINIO THRU                                   
145900         0248-TESTAR-1-DOMINIO-FIM                                        
146000         UNTIL WRK-SUB-TAB2 EQUAL 15.                                     
146100                                                                          
146200 0248-VERIF-DOMINIO-MARCA-FIM.                 EXIT.                      
146300                                                                          
146400*-----------------------------------------------------------------        
146500 0248-TESTAR-1-DOMINIO.                                                   
146600*-----------------------------------------------------------------        
146700                                                                          
146800     ADD 1 TO WRK-SUB-TAB2.                                               
146900     IF TD-COD-MARCA (WRK-SUB-TAB2) EQUAL WRK-COD-MARCA-ACHADA            
147000         IF WRK-DOMINIO-FROM EQUAL TD-SUFIXO (WRK-SUB-TAB2)               
147100             MOVE "N" TO WRK-IND-DISPLAY-SPOOF                            
147200         END-IF                                                           
147300     END-IF.                                                              
147400                                                                          
147500 0248-TESTAR-1-DOMINIO-FIM.                    EXIT.                      
147600                                                                          
147700*-----------------------------------------------------------------        
147800 0250-ANALISAR-URLS.                                                      
147900*-----------------------------------------------------------------        
148000*    ANALISADOR DE LINKS - PERCORRE TAB-URL-ATUAL E ACUMULA               
148100*    WRK-URL-SCORE (0-100) SEGUNDO OS ACHADOS DE MAIOR NIVEL.             
148200                                                                          
148300     MOVE ZERO TO WRK-URL-SCORE.                                          
148400     MOVE ZERO TO WRK-CONT-URLS-ACHADO.                                   
148500     MOVE "N"  TO WRK-URL-ALTO-RISCO.                                     
148600                                                                          
148700     IF WRK-SUB-URL GREATER ZERO                                          
148800         MOVE ZERO TO WRK-SUB-TAB                                         
148900         PERFORM 0251-ANALISAR-1-URL THRU                                 
149000             0251-ANALISAR-1-URL-FIM                                      
149100             VARYING WRK-SUB-TAB FROM 1 BY 1                              
149200             UNTIL WRK-SUB-TAB GREATER WRK-SUB-URL                        
149300     END-IF.                                                              
149400                                                                          
149500     IF WRK-CONT-URLS-ACHADO GREATER 4                                    
149600         MOVE 4 TO WRK-CONT-URLS-ACHADO                                   
149700     END-IF.                                                              
149800     IF WRK-CONT-URLS-ACHADO GREATER 1                                    
149900         COMPUTE WRK-URL-SCORE = WRK-URL-SCORE +                          
150000             (WRK-CONT-URLS-ACHADO * 5)                                   
150100     END-IF.                                                              
150200     IF WRK-URL-SCORE GREATER 100                                         
150300         MOVE 100 TO WRK-URL-SCORE                                        
150400     END-IF.                                                              
150500                                                                          
150600 0250-ANALISAR-URLS-FIM.                       EXIT.                      
150700                                                                          
150800*-----------------------------------------------------------------        
150900 0251-ANALISAR-1-URL.                                                     
151000*-----------------------------------------------------------------        
151100                                                                          
151200     MOVE TAB-URL-TEXTO   (WRK-SUB-TAB) TO WRK-URL-ATUAL.                 
151300     MOVE TAB-URL-DOMINIO (WRK-SUB-TAB) TO WRK-DOM-ATUAL.                 
151400     INSPECT WRK-URL-ATUAL                                                
151500         CONVERTING WRK-ALFA-MINUSCULO TO WRK-ALFA-MAIUSCULO.             
151600     INSPECT WRK-DOM-ATUAL                                                
151700         CONVERTING WRK-ALFA-MINUSCULO TO WRK-ALFA-MAIUSCULO.             
151800     MOVE "N"  TO WRK-URL-ACHADO.                                         
151900     MOVE "B"  TO WRK-URL-NIVEL.                                          
152000                                                                          
152100     PERFORM 0252-REGRA-PATTERN  THRU 0252-REGRA-PATTERN-FIM.             
152200     PERFORM 0253-REGRA-IP-LIT   THRU 0253-REGRA-IP-LIT-FIM.              
152300     PERFORM 0254-REGRA-ENCURTADOR THRU                                   
152400         0254-REGRA-ENCURTADOR-FIM.                                       
152500     PERFORM 0255-REGRA-SEM-HTTPS THRU 0255-REGRA-SEM-HTTPS-FIM.          
152600     PERFORM 0256-REGRA-SIMILARIDADE THRU                                 
152700         0256-REGRA-SIMILARIDADE-FIM.                                     
152800                                                                          
152900     IF URL-TEM-ACHADO                                                    
153000         ADD 1 TO WRK-CONT-URLS-ACHADO                                    
153100         EVALUATE TRUE                                                    
153200             WHEN NIVEL-ALTO                                              
153300                 ADD 30 TO WRK-URL-SCORE                                  
153400                 MOVE "S" TO WRK-URL-ALTO-RISCO                           
153500             WHEN NIVEL-MEDIO                                             
153600                 ADD 15 TO WRK-URL-SCORE                                  
153700             WHEN NIVEL-BAIXO                                             
153800                 ADD 5  TO WRK-URL-SCORE                                  
153900         END-EVALUATE                                                     
154000     END-IF.                                                              
154100                                                                          
154200 0251-ANALISAR-1-URL-FIM.                      EXIT.                      
154300                                                                          
154400*-----------------------------------------------------------------        
154500 0252-REGRA-PATTERN.                                                      
154600*-----------------------------------------------------------------        
154700*    CH00502 - PADRAO SUSPEITO NA URL.  QUALQUER UMA DAS QUATRO           
154800*    SUB-CONDICOES ABAIXO CARACTERIZA A REGRA (NIVEL MEDIO):              
154900*      A) IP NO FORMATO PONTO-DECIMAL NO LUGAR DO DOMINIO;                
155000*      B) ROTULO DE TRES PARTES SEPARADAS POR HIFEN EM TLD                
155100*         GRATUITO (.TK/.ML/.GA/.CF);                                     
155200*      C) PALAVRA DE CAPTURA DE CREDENCIAL SEGUIDA, MAIS                  
155300*         ADIANTE NA URL, POR UM DIGITO;                                  
155400*      D) ROTULO COM LETRAS-DIGITOS-LETRAS EM TLD COMUM                   
155500*         (.COM/.NET/.ORG).                                               
155600*    ANTES ERA UM INSPECT UNICO CONTRA UMA LISTA DE PALAVRAS,             
155700*    SEM NENHUMA DAS QUATRO SUB-CONDICOES REAIS (AJUSTE CH00502).         
155800                                                                          
155900     PERFORM 0252-TESTAR-IP-QQLUGAR THRU                                  
156000         0252-TESTAR-IP-QQLUGAR-FIM.                                      
156100     PERFORM 0252-TESTAR-HIFEN-TLD THRU                                   
156200         0252-TESTAR-HIFEN-TLD-FIM.                                       
156300     PERFORM 0252-TESTAR-PALAVRA-DIGITO THRU                              
156400         0252-TESTAR-PALAVRA-DIGITO-FIM.                                  
156500     PERFORM 0252-TESTAR-LETRA-DIG-LETRA THRU                             
156600         0252-TESTAR-LETRA-DIG-LETRA-FIM.                                 
156700                                                                          
156800 0252-REGRA-PATTERN-FIM.                       EXIT.                      
156900                                                                          
157000*-----------------------------------------------------------------        
157100 0252-TESTAR-IP-QQLUGAR.                                                  
157200*-----------------------------------------------------------------        
157300*    SUB-REGRA A - DOMINIO (HOST) DA URL NO FORMATO DE IP PONTO-          
157400*    DECIMAL.  MESMO TESTE DE 0253-REGRA-IP-LIT, AQUI COM NIVEL           
157500*    MEDIO (0253 TRATA O CASO COMPLETO COMO RISCO ALTO).                  
157600                                                                          
157700     IF WRK-DOM-ATUAL NOT EQUAL SPACES                                    
157800         IF WRK-DOM-ATUAL (1:1) IS NUMERIC                                
157900             MOVE ZERO TO WRK-TALLY                                       
158000             INSPECT WRK-DOM-ATUAL TALLYING WRK-TALLY                     
158100                 FOR ALL "."                                              
158200             IF WRK-TALLY EQUAL 3                                         
158300                 MOVE "S" TO WRK-URL-ACHADO                               
158400                 MOVE "M" TO WRK-URL-NIVEL                                
158500             END-IF                                                       
158600         END-IF                                                           
158700     END-IF.                                                              
158800                                                                          
158900 0252-TESTAR-IP-QQLUGAR-FIM.                   EXIT.                      
159000                                                                          
159100*-----------------------------------------------------------------        
159200 0252-TESTAR-HIFEN-TLD.                                                   
159300*-----------------------------------------------------------------        
159400*    SUB-REGRA B - ROTULO COM DUAS OU MAIS HIFENS (TRES PARTES            
159500*    NO ROTULO) E TLD GRATUITO TIPICO DE CAMPANHA DE PHISHING.            
159600                                                                          
159700     MOVE ZERO TO WRK-TALLY.                                              
159800     INSPECT WRK-DOM-ATUAL TALLYING WRK-TALLY FOR ALL "-".                
159900     IF WRK-TALLY NOT LESS 2                                              
160000         MOVE ZERO TO WRK-TALLY                                           
160100         INSPECT WRK-DOM-ATUAL TALLYING WRK-TALLY                         
160200             FOR ALL ".TK " ".ML " ".GA " ".CF "                          
160300         IF WRK-TALLY GREATER ZERO                                        
160400             MOVE "S" TO WRK-URL-ACHADO                                   
160500             MOVE "M" TO WRK-URL-NIVEL                                    
160600         END-IF                                                           
160700     END-IF.                                                              
160800                                                                          
160900 0252-TESTAR-HIFEN-TLD-FIM.                    EXIT.                      
161000                                                                          
161100*-----------------------------------------------------------------        
161200 0252-TESTAR-PALAVRA-DIGITO.                                              
161300*-----------------------------------------------------------------        
161400*    SUB-REGRA C - ALGUMA DAS PALAVRAS DE TAB-RG1-PALAVRAS                
161500*    APARECE NA URL E, MAIS ADIANTE NA MESMA URL, HA UM DIGITO.           
161600                                                                          
161700     MOVE "N" TO WRK-RG1-IND-ACHOU.                                       
161800     MOVE ZERO TO WRK-RG1-IDX.                                            
161900     PERFORM 0252-TESTAR-1-PALAVRA THRU                                   
162000         0252-TESTAR-1-PALAVRA-FIM                                        
162100         UNTIL WRK-RG1-IDX EQUAL 5                                        
162200         OR RG1-PALAVRA-ACHADA.                                           
162300     IF RG1-PALAVRA-ACHADA                                                
162400         MOVE "S" TO WRK-URL-ACHADO                                       
162500         MOVE "M" TO WRK-URL-NIVEL                                        
162600     END-IF.                                                              
162700                                                                          
162800 0252-TESTAR-PALAVRA-DIGITO-FIM.                EXIT.                     
162900                                                                          
163000*-----------------------------------------------------------------        
163100 0252-TESTAR-1-PALAVRA.                                                   
163200*-----------------------------------------------------------------        
163300                                                                          
163400     ADD 1 TO WRK-RG1-IDX.                                                
163500     MOVE ZERO TO WRK-TALLY.                                              
163600     INSPECT WRK-URL-ATUAL TALLYING WRK-TALLY                             
163700         FOR ALL RG1-PALAVRA (WRK-RG1-IDX)                                
163800             (1:RG1-TAM (WRK-RG1-IDX)).                                   
163900     IF WRK-TALLY GREATER ZERO                                            
164000         MOVE ZERO TO WRK-RG1-POS                                         
164100         MOVE "N"  TO WRK-RG1-IND-POS                                     
164200         PERFORM 0252-ACHAR-POS-PALAVRA THRU                              
164300             0252-ACHAR-POS-PALAVRA-FIM                                   
164400             UNTIL WRK-RG1-POS EQUAL 93                                   
164500             OR RG1-POS-ACHADA                                            
164600         IF RG1-POS-ACHADA                                                
164700             COMPUTE WRK-RG1-POS2 =                                       
164800                 WRK-RG1-POS + RG1-TAM (WRK-RG1-IDX) - 1                  
164900             MOVE "N" TO WRK-RG1-IND-DIGITO                               
165000             MOVE "N" TO WRK-RG1-IND-FIM                                  
165100             PERFORM 0252-ACHAR-DIGITO-APOS THRU                          
165200                 0252-ACHAR-DIGITO-APOS-FIM                               
165300                 UNTIL WRK-RG1-POS2 EQUAL 100                             
165400                 OR RG1-DIGITO-ACHADO                                     
165500                 OR RG1-FIM-PALAVRA                                       
165600             IF RG1-DIGITO-ACHADO                                         
165700                 MOVE "S" TO WRK-RG1-IND-ACHOU                            
165800             END-IF                                                       
165900         END-IF                                                           
166000     END-IF.                                                              
166100                                                                          
166200 0252-TESTAR-1-PALAVRA-FIM.                    EXIT.                      
166300                                                                          
166400*-----------------------------------------------------------------        
166500 0252-ACHAR-POS-PALAVRA.                                                  
166600*-----------------------------------------------------------------        
166700*    VARRE WRK-URL-ATUAL PROCURANDO A POSICAO DE INICIO DA                
166800*    OCORRENCIA DA PALAVRA RG1-PALAVRA(WRK-RG1-IDX).                      
166900                                                                          
167000     ADD 1 TO WRK-RG1-POS.                                                
167100     IF WRK-URL-ATUAL (WRK-RG1-POS:RG1-TAM (WRK-RG1-IDX))                 
167200         EQUAL RG1-PALAVRA (WRK-RG1-IDX)                                  
167300             (1:RG1-TAM (WRK-RG1-IDX))                                    
167400         MOVE "S" TO WRK-RG1-IND-POS                                      
167500     END-IF.                                                              
167600                                                                          
167700 0252-ACHAR-POS-PALAVRA-FIM.                   EXIT.                      
167800                                                                          
167900*-----------------------------------------------------------------        
168000 0252-ACHAR-DIGITO-APOS.                                                  
168100*-----------------------------------------------------------------        
168200*    A PARTIR DO FIM DA PALAVRA ACHADA, PROCURA UM DIGITO MAIS            
168300*    ADIANTE NA URL (PARA NO PRIMEIRO BRANCO).                            
168400                                                                          
168500     ADD 1 TO WRK-RG1-POS2.                                               
168600     IF WRK-URL-ATUAL (WRK-RG1-POS2:1) EQUAL SPACE                        
168700         MOVE "S" TO WRK-RG1-IND-FIM                                      
168800     ELSE                                                                 
168900         IF WRK-URL-ATUAL (WRK-RG1-POS2:1) IS NUMERIC                     
169000             MOVE "S" TO WRK-RG1-IND-DIGITO                               
169100         END-IF                                                           
169200     END-IF.                                                              
169300                                                                          
169400 0252-ACHAR-DIGITO-APOS-FIM.                   EXIT.                      
169500                                                                          
169600*-----------------------------------------------------------------        
169700 0252-TESTAR-LETRA-DIG-LETRA.                                             
169800*-----------------------------------------------------------------        
169900*    SUB-REGRA D - ROTULO COM LETRAS, DIGITO(S) E LETRAS                  
170000*    MISTURADOS (TIPO "SECURE1LOGIN") EM TLD COMUM.                       
170100                                                                          
170200     MOVE ZERO TO WRK-TALLY.                                              
170300     INSPECT WRK-DOM-ATUAL TALLYING WRK-TALLY                             
170400         FOR ALL ".COM " ".NET " ".ORG ".                                 
170500     IF WRK-TALLY GREATER ZERO                                            
170600         MOVE "N" TO WRK-RG1-IND-ACHOU                                    
170700         MOVE 1   TO WRK-RG1-POS                                          
170800         PERFORM 0252-TESTAR-1-POSIC-DOM THRU                             
170900             0252-TESTAR-1-POSIC-DOM-FIM                                  
171000             UNTIL WRK-RG1-POS EQUAL 29                                   
171100             OR RG1-PALAVRA-ACHADA                                        
171200         IF RG1-PALAVRA-ACHADA                                            
171300             MOVE "S" TO WRK-URL-ACHADO                                   
171400             MOVE "M" TO WRK-URL-NIVEL                                    
171500         END-IF                                                           
171600     END-IF.                                                              
171700                                                                          
171800 0252-TESTAR-LETRA-DIG-LETRA-FIM.               EXIT.                     
171900                                                                          
172000*-----------------------------------------------------------------        
172100 0252-TESTAR-1-POSIC-DOM.                                                 
172200*-----------------------------------------------------------------        
172300*    POSICAO WRK-RG1-POS E' DIGITO, COM LETRA ANTES E LETRA               
172400*    DEPOIS - ROTULO LETRAS-DIGITOS-LETRAS.                               
172500                                                                          
172600     ADD 1 TO WRK-RG1-POS.                                                
172700     IF WRK-DOM-ATUAL (WRK-RG1-POS:1) IS NUMERIC                          
172800         IF WRK-DOM-ATUAL (WRK-RG1-POS - 1:1) ALPHABETIC                  
172900             AND WRK-DOM-ATUAL (WRK-RG1-POS + 1:1) ALPHABETIC             
173000             MOVE "S" TO WRK-RG1-IND-ACHOU                                
173100         END-IF                                                           
173200     END-IF.                                                              
173300                                                                          
173400 0252-TESTAR-1-POSIC-DOM-FIM.                  EXIT.                      
173500                                                                          
173600*-----------------------------------------------------------------        
173700 0253-REGRA-IP-LIT.                                                       
173800*-----------------------------------------------------------------        
173900*    DOMINIO COMPOSTO SO POR DIGITOS E PONTOS = IP LITERAL.               
174000                                                                          
174100     IF WRK-DOM-ATUAL NOT EQUAL SPACES                                    
174200         IF WRK-DOM-ATUAL (1:1) IS NUMERIC                                
174300             MOVE ZERO TO WRK-TALLY                                       
174400             INSPECT WRK-DOM-ATUAL TALLYING WRK-TALLY                     
174500                 FOR ALL "."                                              
174600             IF WRK-TALLY EQUAL 3                                         
174700                 MOVE "S" TO WRK-URL-ACHADO                               
174800                 MOVE "A" TO WRK-URL-NIVEL                                
174900             END-IF                                                       
175000         END-IF                                                           
175100     END-IF.                                                              
175200                                                                          
175300 0253-REGRA-IP-LIT-FIM.                        EXIT.                      
175400                                                                          
175500*-----------------------------------------------------------------        
175600 0254-REGRA-ENCURTADOR.                                                   
175700*-----------------------------------------------------------------        
175800                                                                          
175900     MOVE ZERO TO WRK-SUB-TAB2.                                           
176000     PERFORM 0254-TESTAR-1-ENCURT THRU                                    
176100         0254-TESTAR-1-ENCURT-FIM                                         
176200         UNTIL WRK-SUB-TAB2 EQUAL 9.                                      
176300                                                                          
176400 0254-REGRA-ENCURTADOR-FIM.                    EXIT.                      
176500                                                                          
176600*-----------------------------------------------------------------        
176700 0254-TESTAR-1-ENCURT.                                                    
176800*-----------------------------------------------------------------        
176900                                                                          
177000     ADD 1 TO WRK-SUB-TAB2.                                               
177100     IF WRK-DOM-ATUAL EQUAL TE-DOMINIO (WRK-SUB-TAB2)                     
177200         MOVE "S" TO WRK-URL-ACHADO                                       
177300         MOVE "M" TO WRK-URL-NIVEL                                        
177400     END-IF.                                                              
177500                                                                          
177600 0254-TESTAR-1-ENCURT-FIM.                     EXIT.                      
177700                                                                          
177800*-----------------------------------------------------------------        
177900 0255-REGRA-SEM-HTTPS.                                                    
178000*-----------------------------------------------------------------        
178100                                                                          
178200     MOVE ZERO TO WRK-TALLY.                                              
178300     INSPECT WRK-URL-ATUAL TALLYING WRK-TALLY FOR ALL "HTTPS".            
178400     IF WRK-TALLY EQUAL ZERO                                              
178500         MOVE "S" TO WRK-URL-ACHADO                                       
178600         MOVE "M" TO WRK-URL-NIVEL                                        
178700     END-IF.                                                              
178800                                                                          
178900 0255-REGRA-SEM-HTTPS-FIM.                     EXIT.                      
179000                                                                          
179100*-----------------------------------------------------------------        
179200 0256-REGRA-SIMILARIDADE.                                                 
179300*-----------------------------------------------------------------        
179400*    DISTANCIA DE LEVENSHTEIN ENTRE O DOMINIO DA URL E CADA               
179500*    DOMINIO DE MARCA LEGITIMA (#BOOKDOM TABELA 2).  SIMILAR MAS          
179600*    NAO IGUAL = ALTO RISCO (AJUSTE CH00277).                             
179700                                                                          
179800     MOVE ZERO TO WRK-SIMIL-MAX.                                          
179900     MOVE ZERO TO WRK-SUB-TAB2.                                           
180000                                                                          
180100     IF WRK-DOM-ATUAL NOT EQUAL SPACES                                    
180200         PERFORM 0256-TESTAR-1-DOM-SIMIL THRU                             
180300             0256-TESTAR-1-DOM-SIMIL-FIM                                  
180400             UNTIL WRK-SUB-TAB2 EQUAL 14                                  
180500     END-IF.                                                              
180600                                                                          
180700     IF WRK-SIMIL-MAX GREATER 0.8000                                      
180800         MOVE "S" TO WRK-URL-ACHADO                                       
180900         MOVE "A" TO WRK-URL-NIVEL                                        
181000     END-IF.                                                              
181100                                                                          
181200 0256-REGRA-SIMILARIDADE-FIM.                  EXIT.                      
181300                                                                          
181400*-----------------------------------------------------------------        
181500 0256-TESTAR-1-DOM-SIMIL.                                                 
181600*-----------------------------------------------------------------        
181700*    CH00503 - DOMINIO IGUAL AO DA MARCA TAMBEM CONTA COMO                
181800*    SIMILARIDADE MAXIMA (1.0), E NAO MAIS PULA O CALCULO - UM            
181900*    LINK CUJO DOMINIO BATE EXATAMENTE COM A MARCA TAMBEM E               
182000*    SINAL DE RISCO (EX.: SUBDOMINIO FORJADO, HOMOGRAFO JA                
182100*    NORMALIZADO) E DEVE DISPARAR A REGRA DE SIMILARIDADE.                
182200                                                                          
182300     ADD 1 TO WRK-SUB-TAB2.                                               
182400     IF WRK-DOM-ATUAL EQUAL TS-DOMINIO (WRK-SUB-TAB2)                     
182500         MOVE 1 TO WRK-SIMILARIDADE                                       
182600         IF WRK-SIMILARIDADE GREATER WRK-SIMIL-MAX                        
182700             MOVE WRK-SIMILARIDADE TO WRK-SIMIL-MAX                       
182800         END-IF                                                           
182900     ELSE                                                                 
183000         PERFORM 0257-DISTANCIA-LEVENSHTEIN THRU                          
183100             0257-DISTANCIA-LEVENSHTEIN-FIM                               
183200         IF WRK-SIMILARIDADE GREATER WRK-SIMIL-MAX                        
183300             MOVE WRK-SIMILARIDADE TO WRK-SIMIL-MAX                       
183400         END-IF                                                           
183500     END-IF.                                                              
183600                                                                          
183700 0256-TESTAR-1-DOM-SIMIL-FIM.                  EXIT.                      
183800                                                                          
183900*-----------------------------------------------------------------        
184000 0257-DISTANCIA-LEVENSHTEIN.                                              
184100*-----------------------------------------------------------------        
184200*    CALCULA EM WRK-LEV-DIST A DISTANCIA DE EDICAO ENTRE                  
184300*    WRK-DOM-ATUAL E TS-DOMINIO (WRK-SUB-TAB2), GUARDANDO O               
184400*    RESULTADO EM WRK-SIMILARIDADE = 1 - (DIST / MAIOR TAMANHO).          
184500                                                                          
184600     MOVE ZERO TO WRK-LEV-LEN-A.                                          
184700     MOVE ZERO TO WRK-SUB-TAB.                                            
184800     PERFORM 0257-ACHAR-TAM-A THRU                                        
184900         0257-ACHAR-TAM-A-FIM                                             
185000         UNTIL WRK-SUB-TAB EQUAL 20.                                      
185100                                                                          
185200     MOVE ZERO TO WRK-LEV-LEN-B.                                          
185300     MOVE ZERO TO WRK-SUB-TAB.                                            
185400     PERFORM 0257-ACHAR-TAM-B THRU                                        
185500         0257-ACHAR-TAM-B-FIM                                             
185600         UNTIL WRK-SUB-TAB EQUAL 20.                                      
185700                                                                          
185800     MOVE ZERO TO WRK-LEV-I.                                              
185900     PERFORM 0257-INIC-LINHA-ANT THRU                                     
186000         0257-INIC-LINHA-ANT-FIM                                          
186100         UNTIL WRK-LEV-I GREATER WRK-LEV-LEN-B.                           
186200                                                                          
186300     MOVE ZERO TO WRK-LEV-I.                                              
186400     PERFORM 0257-CALC-1-LINHA THRU                                       
186500         0257-CALC-1-LINHA-FIM                                            
186600         UNTIL WRK-LEV-I EQUAL WRK-LEV-LEN-A.                             
186700                                                                          
186800     MOVE WRK-LEV-ANT (WRK-LEV-LEN-B + 1) TO WRK-LEV-DIST.                
186900                                                                          
187000     MOVE WRK-LEV-LEN-A TO WRK-LEV-TMP.                                   
187100     IF WRK-LEV-LEN-B GREATER WRK-LEV-TMP                                 
187200         MOVE WRK-LEV-LEN-B TO WRK-LEV-TMP                                
187300     END-IF.                                                              
187400                                                                          
187500     IF WRK-LEV-TMP GREATER ZERO                                          
187600         COMPUTE WRK-SIMILARIDADE ROUNDED =                               
187700             1 - (WRK-LEV-DIST / WRK-LEV-TMP)                             
187800     ELSE                                                                 
187900         MOVE ZERO TO WRK-SIMILARIDADE                                    
188000     END-IF.                                                              
188100                                                                          
188200 0257-DISTANCIA-LEVENSHTEIN-FIM.                EXIT.                     
188300                                                                          
188400*-----------------------------------------------------------------        
188500 0257-ACHAR-TAM-A.                                                        
188600*-----------------------------------------------------------------        
188700                                                                          
188800     ADD 1 TO WRK-SUB-TAB.                                                
188900     IF WRK-DOM-ATUAL (WRK-SUB-TAB:1) NOT EQUAL SPACE                     
189000         MOVE WRK-SUB-TAB TO WRK-LEV-LEN-A                                
189100     END-IF.                                                              
189200                                                                          
189300 0257-ACHAR-TAM-A-FIM.                          EXIT.                     
189400                                                                          
189500*-----------------------------------------------------------------        
189600 0257-ACHAR-TAM-B.                                                        
189700*-----------------------------------------------------------------        
189800                                                                          
189900     ADD 1 TO WRK-SUB-TAB.                                                
190000     IF TS-DOMINIO (WRK-SUB-TAB2) (WRK-SUB-TAB:1) NOT EQUAL SPACE         
190100         MOVE WRK-SUB-TAB TO WRK-LEV-LEN-B                                
190200     END-IF.                                                              
190300                                                                          
190400 0257-ACHAR-TAM-B-FIM.                          EXIT.                     
190500                                                                          
190600*-----------------------------------------------------------------        
190700 0257-INIC-LINHA-ANT.                                                     
190800*-----------------------------------------------------------------        
190900                                                                          
191000     MOVE WRK-LEV-I TO WRK-LEV-ANT (WRK-LEV-I + 1).                       
191100     ADD 1 TO WRK-LEV-I.                                                  
191200                                                                          
191300 0257-INIC-LINHA-ANT-FIM.                       EXIT.                     
191400                                                                          
191500*-----------------------------------------------------------------        
191600 0257-CALC-1-LINHA.                                                       
191700*-----------------------------------------------------------------        
191800*    CALCULA UMA LINHA COMPLETA DA MATRIZ DE PROGRAMACAO                  
191900*    DINAMICA DE LEVENSHTEIN (CH00277).                                   
192000                                                                          
192100     ADD 1 TO WRK-LEV-I.                                                  
192200     MOVE WRK-LEV-I TO WRK-LEV-ATU (1).                                   
192300     MOVE ZERO TO WRK-LEV-J.                                              
192400     PERFORM 0257-CALC-1-CELULA THRU                                      
192500         0257-CALC-1-CELULA-FIM                                           
192600         UNTIL WRK-LEV-J EQUAL WRK-LEV-LEN-B.                             
192700     MOVE WRK-LEV-LINHA-ATU TO WRK-LEV-LINHA-ANT.                         
192800                                                                          
192900 0257-CALC-1-LINHA-FIM.                         EXIT.                     
193000                                                                          
193100*-----------------------------------------------------------------        
193200 0257-CALC-1-CELULA.                                                      
193300*-----------------------------------------------------------------        
193400                                                                          
193500     ADD 1 TO WRK-LEV-J.                                                  
193600     IF WRK-DOM-ATUAL (WRK-LEV-I:1) EQUAL                                 
193700         TS-DOMINIO (WRK-SUB-TAB2) (WRK-LEV-J:1)                          
193800         MOVE WRK-LEV-ANT (WRK-LEV-J) TO                                  
193900             WRK-LEV-ATU (WRK-LEV-J + 1)                                  
194000     ELSE                                                                 
194100         MOVE WRK-LEV-ANT (WRK-LEV-J) TO WRK-LEV-MIN                      
194200         IF WRK-LEV-ANT (WRK-LEV-J + 1) LESS WRK-LEV-MIN                  
194300             MOVE WRK-LEV-ANT (WRK-LEV-J + 1) TO WRK-LEV-MIN              
194400         END-IF                                                           
194500         IF WRK-LEV-ATU (WRK-LEV-J) LESS WRK-LEV-MIN                      
194600             MOVE WRK-LEV-ATU (WRK-LEV-J) TO WRK-LEV-MIN                  
194700         END-IF                                                           
194800         COMPUTE WRK-LEV-ATU (WRK-LEV-J + 1) = WRK-LEV-MIN + 1            
194900     END-IF.                                                              
195000                                                                          
195100 0257-CALC-1-CELULA-FIM.                        EXIT.                     
195200                                                                          
195300*-----------------------------------------------------------------        
195400 0260-ANALISAR-TEXTO.                                                     
195500*-----------------------------------------------------------------        
195600*    ANALISADOR DE TEXTO (NLP) - OPERA SOBRE O CORPO JA REDATADO          
195700*    (WRK-TEXTO-REDATADO), EM MAIUSCULAS, CONTRA LISTAS DE                
195800*    PALAVRAS/FRASES EM PORTUGUES/ESPANHOL E INGLES.                      
195900                                                                          
196000     MOVE ZERO TO WRK-NLP-SCORE.                                          
196100     MOVE ZERO TO WRK-PONTOS-URGENCIA.                                    
196200     MOVE "N"  TO WRK-IND-CREDENCIAL.                                     
196300     MOVE "N"  TO WRK-IND-PAGAMENTO.                                      
196400     MOVE ZERO TO WRK-CONT-ERRO-LEX.                                      
196500     MOVE "N"  TO WRK-IND-MISTURA-IDIOMA.                                 
196600     MOVE ZERO TO WRK-CONT-MARCAS-TEXTO.                                  
196700     MOVE ZERO TO WRK-CONT-AMEACAS.                                       
196800                                                                          
196900     INSPECT WRK-TEXTO-REDATADO                                           
197000         CONVERTING WRK-ALFA-MINUSCULO TO WRK-ALFA-MAIUSCULO.             
197100                                                                          
197200     PERFORM 0261-CALC-URGENCIA    THRU 0261-CALC-URGENCIA-FIM.           
197300     PERFORM 0262-VERIF-CREDENCIAL THRU                                   
197400         0262-VERIF-CREDENCIAL-FIM.                                       
197500     PERFORM 0263-VERIF-PAGAMENTO  THRU 0263-VERIF-PAGAMENTO-FIM.         
197600     PERFORM 0264-CONTAR-ERRO-LEX  THRU 0264-CONTAR-ERRO-LEX-FIM.         
197700     PERFORM 0265-VERIF-MISTURA-ID THRU                                   
197800         0265-VERIF-MISTURA-ID-FIM.                                       
197900     PERFORM 0266-CONTAR-MARCAS    THRU 0266-CONTAR-MARCAS-FIM.           
198000     PERFORM 0267-CONTAR-AMEACAS   THRU 0267-CONTAR-AMEACAS-FIM.          
198100                                                                          
198200     COMPUTE WRK-NLP-SCORE = (WRK-PONTOS-URGENCIA * 20).                  
198300     IF CREDENCIAL-DETECTADA                                              
198400         ADD 30 TO WRK-NLP-SCORE                                          
198500     END-IF.                                                              
198600     IF PAGAMENTO-DETECTADO                                               
198700         ADD 25 TO WRK-NLP-SCORE                                          
198800     END-IF.                                                              
198900     IF WRK-CONT-ERRO-LEX GREATER 5                                       
199000         ADD 15 TO WRK-NLP-SCORE                                          
199100     ELSE                                                                 
199200         COMPUTE WRK-NLP-SCORE = WRK-NLP-SCORE +                          
199300             (WRK-CONT-ERRO-LEX * 3)                                      
199400     END-IF.                                                              
199500     IF MISTURA-IDIOMA                                                    
199600         ADD 10 TO WRK-NLP-SCORE                                          
199700     END-IF.                                                              
199800     IF WRK-CONT-MARCAS-TEXTO GREATER 3                                   
199900         ADD 15 TO WRK-NLP-SCORE                                          
200000     ELSE                                                                 
200100         COMPUTE WRK-NLP-SCORE = WRK-NLP-SCORE +                          
200200             (WRK-CONT-MARCAS-TEXTO * 5)                                  
200300     END-IF.                                                              
200400     IF WRK-CONT-AMEACAS GREATER 2                                        
200500         ADD 20 TO WRK-NLP-SCORE                                          
200600     ELSE                                                                 
200700         COMPUTE WRK-NLP-SCORE = WRK-NLP-SCORE +                          
200800             (WRK-CONT-AMEACAS * 8)                                       
200900     END-IF.                                                              
201000                                                                          
201100     IF WRK-NLP-SCORE GREATER 100                                         
201200         MOVE 100 TO WRK-NLP-SCORE                                        
201300     END-IF.                                                              
201400                                                                          
201500 0260-ANALISAR-TEXTO-FIM.                       EXIT.                     
201600                                                                          
201700*-----------------------------------------------------------------        
201800 0261-CALC-URGENCIA.                                                      
201900*-----------------------------------------------------------------        
202000*    8 GRUPOS INDEPENDENTES (1-4 EM ESPANHOL, 5-8 O PAR EM                
202100*    INGLES DO MANUAL DE CLASSIFICACAO), VALOR 1 PONTO CADA, +            
202200*    3 GRUPOS DE SENSIBILIDADE A TEMPO, VALOR 0.5 PONTO CADA.             
202300*    URGENCIA = MIN(PONTOS/8, 1.00).  CH00508 - CADA GRUPO SOMA           
202400*    EM WRK-SUB-TAB2 NUMA UNIDADE DOBRADA (2 = 1 PONTO, 1 = 0.5           
202500*    PONTO) PARA NAO PRECISAR DE SOMA FRACIONARIA; A DIVISAO              
202600*    FINAL POR 16 (8 PONTOS * 2) DESFAZ O DOBRAMENTO.                     
202700                                                                          
202800     MOVE ZERO TO WRK-SUB-TAB2.                                           
202900                                                                          
203000*    GRUPO 1 - URGENTE/INMEDIATO/... (ESPANHOL).                          
203100     MOVE ZERO TO WRK-TALLY.                                              
203200     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
203300         FOR ALL "URGENTE" "INMEDIATO" "RAPIDO" "AHORA" " YA "            
203400                 "PRONTO".                                                
203500     IF WRK-TALLY GREATER ZERO                                            
203600         ADD 2 TO WRK-SUB-TAB2                                            
203700     END-IF.                                                              
203800                                                                          
203900*    GRUPO 2 - CADUCA/EXPIRA/VENCE/SUSPENDER/... (ESPANHOL).              
204000     MOVE ZERO TO WRK-TALLY.                                              
204100     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
204200         FOR ALL "CADUCA" "EXPIRA" "VENCE" "SUSPENDER"                    
204300                 "CANCELAR".                                              
204400     IF WRK-TALLY GREATER ZERO                                            
204500         ADD 2 TO WRK-SUB-TAB2                                            
204600     END-IF.                                                              
204700                                                                          
204800*    GRUPO 3 - "ULTIMAS N HORAS"/"DENTRO DE" (ESPANHOL).                  
204900     MOVE ZERO TO WRK-TALLY.                                              
205000     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
205100         FOR ALL "ULTIMAS HORAS" "DENTRO DE".                             
205200     IF WRK-TALLY GREATER ZERO                                            
205300         ADD 2 TO WRK-SUB-TAB2                                            
205400     END-IF.                                                              
205500                                                                          
205600*    GRUPO 4 - "ACCION REQUERIDA"/"ACCION INMEDIATA" (ESPANHOL).          
205700     MOVE ZERO TO WRK-TALLY.                                              
205800     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
205900         FOR ALL "ACCION REQUERIDA" "ACCION INMEDIATA".                   
206000     IF WRK-TALLY GREATER ZERO                                            
206100         ADD 2 TO WRK-SUB-TAB2                                            
206200     END-IF.                                                              
206300                                                                          
206400*    GRUPO 5 - URGENT/IMMEDIATE/... (INGLES).                             
206500     MOVE ZERO TO WRK-TALLY.                                              
206600     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
206700         FOR ALL "URGENT" "IMMEDIATE" "ASAP" "RIGHT NOW"                  
206800                 "QUICKLY".                                               
206900     IF WRK-TALLY GREATER ZERO                                            
207000         ADD 2 TO WRK-SUB-TAB2                                            
207100     END-IF.                                                              
207200                                                                          
207300*    GRUPO 6 - EXPIRE(S)/SUSPEND/CANCEL/TERMINATE (INGLES).               
207400     MOVE ZERO TO WRK-TALLY.                                              
207500     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
207600         FOR ALL "EXPIRES" "EXPIRE" "SUSPEND" "CANCEL"                    
207700                 "TERMINATE".                                             
207800     IF WRK-TALLY GREATER ZERO                                            
207900         ADD 2 TO WRK-SUB-TAB2                                            
208000     END-IF.                                                              
208100                                                                          
208200*    GRUPO 7 - "WITHIN N HOURS"/"LAST HOURS" (INGLES).                    
208300     MOVE ZERO TO WRK-TALLY.                                              
208400     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
208500         FOR ALL "WITHIN" "LAST HOURS".                                   
208600     IF WRK-TALLY GREATER ZERO                                            
208700         ADD 2 TO WRK-SUB-TAB2                                            
208800     END-IF.                                                              
208900                                                                          
209000*    GRUPO 8 - "ACTION REQUIRED"/"IMMEDIATE ACTION" (INGLES).             
209100     MOVE ZERO TO WRK-TALLY.                                              
209200     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
209300         FOR ALL "ACTION REQUIRED" "IMMEDIATE ACTION".                    
209400     IF WRK-TALLY GREATER ZERO                                            
209500         ADD 2 TO WRK-SUB-TAB2                                            
209600     END-IF.                                                              
209700                                                                          
209800*    BONUS 1 DE 3 (0.5 PONTO) - HOJE/HOY/TODAY/NOW.                       
209900     MOVE ZERO TO WRK-TALLY.                                              
210000     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
210100         FOR ALL "HOY" "TODAY" " NOW ".                                   
210200     IF WRK-TALLY GREATER ZERO                                            
210300         ADD 1 TO WRK-SUB-TAB2                                            
210400     END-IF.                                                              
210500                                                                          
210600*    BONUS 2 DE 3 (0.5 PONTO) - HORAS/MINUTOS/HOURS/MINUTES.              
210700     MOVE ZERO TO WRK-TALLY.                                              
210800     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
210900         FOR ALL "HORAS" "MINUTOS" "HOURS" "MINUTES".                     
211000     IF WRK-TALLY GREATER ZERO                                            
211100         ADD 1 TO WRK-SUB-TAB2                                            
211200     END-IF.                                                              
211300                                                                          
211400*    BONUS 3 DE 3 (0.5 PONTO) - RADICAL EXPIR/CADUC/VENC.                 
211500     MOVE ZERO TO WRK-TALLY.                                              
211600     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
211700         FOR ALL "EXPIR" "CADUC" "VENC".                                  
211800     IF WRK-TALLY GREATER ZERO                                            
211900         ADD 1 TO WRK-SUB-TAB2                                            
212000     END-IF.                                                              
212100                                                                          
212200     IF WRK-SUB-TAB2 GREATER 16                                           
212300         MOVE 16 TO WRK-SUB-TAB2                                          
212400     END-IF.                                                              
212500     COMPUTE WRK-PONTOS-URGENCIA ROUNDED =                                
212600         WRK-SUB-TAB2 / 16.                                               
212700                                                                          
212800 0261-CALC-URGENCIA-FIM.                        EXIT.                     
212900                                                                          
213000*-----------------------------------------------------------------        
213100 0262-VERIF-CREDENCIAL.                                                   
213200*-----------------------------------------------------------------        
213300                                                                          
213400     MOVE ZERO TO WRK-TALLY.                                              
213500     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
213600         FOR ALL "CONTRASENA" "CLAVE" "PASSWORD" "PIN"                    
213700                 "CODIGO" "VERIFICAR CUENTA" "CONFIRMAR CUENTA"           
213800                 "ACTUALIZAR CUENTA" "VALIDAR CUENTA"                     
213900                 "CLICK HERE" "CLICK BELOW" "CLICK THE LINK"              
214000                 "CLIC AQUI" "CLIC ABAJO" "USERNAME" "LOGIN"              
214100                 "CREDENTIALS" "SECURITY CODE" "VERIFY ACCOUNT"           
214200                 "CONFIRM ACCOUNT" "UPDATE ACCOUNT"                       
214300                 "VALIDATE ACCOUNT" "ENTER YOUR PASSWORD"                 
214400                 "PROVIDE YOUR PASSWORD" "SUBMIT YOUR PASSWORD".          
214500     IF WRK-TALLY GREATER ZERO                                            
214600         SET CREDENCIAL-DETECTADA TO TRUE                                 
214700     END-IF.                                                              
214800                                                                          
214900     IF NOT CREDENCIAL-DETECTADA                                          
215000         MOVE ZERO TO WRK-TALLY                                           
215100         INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                    
215200             FOR ALL "PASSWORD" "CONTRASENA" "LOGIN" "VERIFY"             
215300                     "VERIFICAR"                                          
215400         IF WRK-TALLY GREATER ZERO                                        
215500             MOVE ZERO TO WRK-TALLY                                       
215600             INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                
215700                 FOR ALL "CLICK" "CLIC" "ENTER" "PROVIDE"                 
215800                         "CONFIRMAR"                                      
215900             IF WRK-TALLY GREATER ZERO                                    
216000                 SET CREDENCIAL-DETECTADA TO TRUE                         
216100             END-IF                                                       
216200         END-IF                                                           
216300     END-IF.                                                              
216400                                                                          
216500 0262-VERIF-CREDENCIAL-FIM.                     EXIT.                     
216600                                                                          
216700*-----------------------------------------------------------------        
216800 0263-VERIF-PAGAMENTO.                                                    
216900*-----------------------------------------------------------------        
217000                                                                          
217100     MOVE ZERO TO WRK-TALLY.                                              
217200     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
217300         FOR ALL "PAGAR" "PAGO" "TRANSFERIR" "DINERO" "EUROS"             
217400                 "DOLARES" "TARJETA DE CREDITO"                           
217500                 "NUMERO DE TARJETA" "CUENTA BANCARIA"                    
217600                 "DATOS BANCARIOS" "MULTA" "DEUDA" "COBRO"                
217700                 "FACTURA" "PAYMENT" "TRANSFER" "MONEY"                   
217800                 "DOLLAR" "EURO" "CREDIT CARD" "CARD NUMBER"              
217900                 "BANKING DETAILS" "BANK ACCOUNT"                         
218000                 "ACCOUNT NUMBER" "FINE" "DEBT" "CHARGE"                  
218100                 "INVOICE" "BILL".                                        
218200     IF WRK-TALLY GREATER ZERO                                            
218300         SET PAGAMENTO-DETECTADO TO TRUE                                  
218400     END-IF.                                                              
218500                                                                          
218600     IF NOT PAGAMENTO-DETECTADO                                           
218700         MOVE ZERO TO WRK-TALLY                                           
218800         INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                    
218900             FOR ALL "BANK" "CARD" "PAYMENT" "MONEY" "BANCO"              
219000                     "TARJETA" "PAGO"                                     
219100         IF WRK-TALLY GREATER ZERO                                        
219200             MOVE ZERO TO WRK-TALLY                                       
219300             INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                
219400                 FOR ALL "UPDATE" "VERIFY" "CONFIRM" "PROVIDE"            
219500                         "ACTUALIZAR" "VERIFICAR"                         
219600             IF WRK-TALLY GREATER ZERO                                    
219700                 SET PAGAMENTO-DETECTADO TO TRUE                          
219800             END-IF                                                       
219900         END-IF                                                           
220000     END-IF.                                                              
220100                                                                          
220200 0263-VERIF-PAGAMENTO-FIM.                      EXIT.                     
220300                                                                          
220400*-----------------------------------------------------------------        
220500 0264-CONTAR-ERRO-LEX.                                                    
220600*-----------------------------------------------------------------        
220700*    CONTAGEM DE ERROS LEXICOS TIPICOS DE TEXTO TRADUZIDO OU              
220800*    GERADO POR FERRAMENTA AUTOMATICA.                                    
220900                                                                          
221000     MOVE ZERO TO WRK-TALLY.                                              
221100     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
221200         FOR ALL "GO TO BANK" "VISIT BANK" "CONTACT BANK".                
221300     ADD WRK-TALLY TO WRK-CONT-ERRO-LEX.                                  
221400                                                                          
221500     MOVE ZERO TO WRK-TALLY.                                              
221600     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
221700         FOR ALL "WE WAS" "YOU WAS" "IT WERE".                            
221800     ADD WRK-TALLY TO WRK-CONT-ERRO-LEX.                                  
221900                                                                          
222000     MOVE ZERO TO WRK-TALLY.                                              
222100     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
222200         FOR ALL "HAVE WENT" "HAS WENT" "HAD WENT".                       
222300     ADD WRK-TALLY TO WRK-CONT-ERRO-LEX.                                  
222400                                                                          
222500     MOVE ZERO TO WRK-TALLY.                                              
222600     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
222700         FOR ALL "ASSISTIR" "CONFIRME" "VERIFIQUE".                       
222800     ADD WRK-TALLY TO WRK-CONT-ERRO-LEX.                                  
222900                                                                          
223000     MOVE ZERO TO WRK-TALLY.                                              
223100     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
223200         FOR ALL "A INFORMATION" "AN INFORMATION"                         
223300                 "THIS DATAS" "THESE DATA".                               
223400     ADD WRK-TALLY TO WRK-CONT-ERRO-LEX.                                  
223500                                                                          
223600     MOVE ZERO TO WRK-TALLY.                                              
223700     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
223800         FOR ALL "!!" "??".                                               
223900     IF WRK-TALLY GREATER ZERO                                            
224000         ADD 1 TO WRK-CONT-ERRO-LEX                                       
224100     END-IF.                                                              
224200                                                                          
224300*    CH00504 - AS DUAS SUB-REGRAS ABAIXO FALTAVAM NESTE PARAGRAFO         
224400*    (MAIUSCULAS EM EXCESSO E PONTUACAO SEM ESPACO).                      
224500                                                                          
224600     PERFORM 0264-CONTAR-MAIUSCULAS THRU                                  
224700         0264-CONTAR-MAIUSCULAS-FIM.                                      
224800     IF WRK-LEX-CONT-MAIUSC GREATER 3                                     
224900         ADD 1 TO WRK-CONT-ERRO-LEX                                       
225000     END-IF.                                                              
225100                                                                          
225200     PERFORM 0264-TESTAR-PONTU-SEM-ESP THRU                               
225300         0264-TESTAR-PONTU-SEM-ESP-FIM.                                   
225400     IF LEX-PONTUACAO-SEM-ESP                                             
225500         ADD 1 TO WRK-CONT-ERRO-LEX                                       
225600     END-IF.                                                              
225700                                                                          
225800 0264-CONTAR-ERRO-LEX-FIM.                      EXIT.                     
225900                                                                          
226000*-----------------------------------------------------------------        
226100 0264-CONTAR-MAIUSCULAS.                                                  
226200*-----------------------------------------------------------------        
226300*    CH00504 - VARRE O TEXTO REDATADO PROCURANDO PALAVRAS TODAS           
226400*    EM LETRA MAIUSCULA COM 4 OU MAIS CARACTERES.  UMA "PALAVRA"          
226500*    E' UMA SEQUENCIA DE LETRAS DELIMITADA POR CARACTER NAO               
226600*    ALFABETICO DE AMBOS OS LADOS (OU INICIO/FIM DO CAMPO).               
226700                                                                          
226800     MOVE ZERO TO WRK-LEX-CONT-MAIUSC.                                    
226900     MOVE ZERO TO WRK-LEX-TAM-PALAVRA.                                    
227000     MOVE ZERO TO WRK-LEX-POS.                                            
227100     MOVE "N"  TO WRK-LEX-IND-PALAVRA.                                    
227200     MOVE "S"  TO WRK-LEX-IND-MAIUSC.                                     
227300     PERFORM 0264-VARRER-1-CARACTER THRU                                  
227400         0264-VARRER-1-CARACTER-FIM                                       
227500         UNTIL WRK-LEX-POS EQUAL 600.                                     
227600     IF LEX-EM-PALAVRA                                                    
227700         AND WRK-LEX-TAM-PALAVRA NOT LESS 4                               
227800         AND LEX-PALAVRA-MAIUSC                                           
227900         ADD 1 TO WRK-LEX-CONT-MAIUSC                                     
228000     END-IF.                                                              
228100                                                                          
228200 0264-CONTAR-MAIUSCULAS-FIM.                    EXIT.                     
228300                                                                          
228400*-----------------------------------------------------------------        
228500 0264-VARRER-1-CARACTER.                                                  
228600*-----------------------------------------------------------------        
228700                                                                          
228800     ADD 1 TO WRK-LEX-POS.                                                
228900     IF WRK-TEXTO-REDATADO (WRK-LEX-POS:1) ALPHABETIC                     
229000         IF NOT LEX-EM-PALAVRA                                            
229100             MOVE "S" TO WRK-LEX-IND-PALAVRA                              
229200             MOVE ZERO TO WRK-LEX-TAM-PALAVRA                             
229300             MOVE "S" TO WRK-LEX-IND-MAIUSC                               
229400         END-IF                                                           
229500         ADD 1 TO WRK-LEX-TAM-PALAVRA                                     
229600         IF WRK-TEXTO-REDATADO (WRK-LEX-POS:1)                            
229700             ALPHABETIC-LOWER                                             
229800             MOVE "N" TO WRK-LEX-IND-MAIUSC                               
229900         END-IF                                                           
230000     ELSE                                                                 
230100         IF LEX-EM-PALAVRA                                                
230200             IF WRK-LEX-TAM-PALAVRA NOT LESS 4                            
230300                 AND LEX-PALAVRA-MAIUSC                                   
230400                 ADD 1 TO WRK-LEX-CONT-MAIUSC                             
230500             END-IF                                                       
230600             MOVE "N" TO WRK-LEX-IND-PALAVRA                              
230700         END-IF                                                           
230800     END-IF.                                                              
230900                                                                          
231000 0264-VARRER-1-CARACTER-FIM.                    EXIT.                     
231100                                                                          
231200*-----------------------------------------------------------------        
231300 0264-TESTAR-PONTU-SEM-ESP.                                               
231400*-----------------------------------------------------------------        
231500*    CH00504 - PROCURA NO TEXTO REDATADO UM CARACTER DE                   
231600*    PONTUACAO ENCOSTADO EM CARACTERES ALFANUMERICOS DE AMBOS             
231700*    OS LADOS, SEM BRANCO DEPOIS (SINAL DE TRADUCAO AUTOMATICA            
231800*    OU TEXTO SEM REVISAO).                                               
231900                                                                          
232000     MOVE "N" TO WRK-LEX-IND-PONTU.                                       
232100     MOVE 1   TO WRK-LEX-POS.                                             
232200     PERFORM 0264-TESTAR-1-POSIC-PONTU THRU                               
232300         0264-TESTAR-1-POSIC-PONTU-FIM                                    
232400         UNTIL WRK-LEX-POS EQUAL 599                                      
232500         OR LEX-PONTUACAO-SEM-ESP.                                        
232600                                                                          
232700 0264-TESTAR-PONTU-SEM-ESP-FIM.                  EXIT.                    
232800                                                                          
232900*-----------------------------------------------------------------        
233000 0264-TESTAR-1-POSIC-PONTU.                                               
233100*-----------------------------------------------------------------        
233200                                                                          
233300     ADD 1 TO WRK-LEX-POS.                                                
233400     IF WRK-TEXTO-REDATADO (WRK-LEX-POS:1) EQUAL "."                      
233500         OR WRK-TEXTO-REDATADO (WRK-LEX-POS:1) EQUAL ","                  
233600         OR WRK-TEXTO-REDATADO (WRK-LEX-POS:1) EQUAL ";"                  
233700         OR WRK-TEXTO-REDATADO (WRK-LEX-POS:1) EQUAL ":"                  
233800         OR WRK-TEXTO-REDATADO (WRK-LEX-POS:1) EQUAL "!"                  
233900         OR WRK-TEXTO-REDATADO (WRK-LEX-POS:1) EQUAL "?"                  
234000         IF (WRK-TEXTO-REDATADO (WRK-LEX-POS - 1:1)                       
234100                 ALPHABETIC                                               
234200             OR WRK-TEXTO-REDATADO (WRK-LEX-POS - 1:1)                    
234300                 IS NUMERIC)                                              
234400             AND (WRK-TEXTO-REDATADO (WRK-LEX-POS + 1:1)                  
234500                 ALPHABETIC                                               
234600             OR WRK-TEXTO-REDATADO (WRK-LEX-POS + 1:1)                    
234700                 IS NUMERIC)                                              
234800             MOVE "S" TO WRK-LEX-IND-PONTU                                
234900         END-IF                                                           
235000     END-IF.                                                              
235100                                                                          
235200 0264-TESTAR-1-POSIC-PONTU-FIM.                  EXIT.                    
235300                                                                          
235400*-----------------------------------------------------------------        
235500 0265-VERIF-MISTURA-ID.                                                   
235600*-----------------------------------------------------------------        
235700*    CONTA PALAVRAS-INDICADOR EM ESPANHOL E EM INGLES; SE AMBAS           
235800*    AS CONTAGENS FOREM MAIORES QUE 2, HA MISTURA DE IDIOMAS.             
235900                                                                          
236000     MOVE ZERO TO WRK-CONT-PALAVRAS-ES.                                   
236100     MOVE ZERO TO WRK-SUB-TAB.                                            
236200     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-SUB-TAB                      
236300         FOR ALL " EL " " LA " " LOS " " LAS " " UN " " UNA "             
236400                 " DE " " DEL " " POR " " PARA " " CON "                  
236500                 " SIN " " ESTE " " ESTA " " QUE " "SENOR"                
236600                 "SENORA" "ESTIMADO" "GRACIAS" "SALUDOS".                 
236700     MOVE WRK-SUB-TAB TO WRK-CONT-PALAVRAS-ES.                            
236800                                                                          
236900     MOVE ZERO TO WRK-CONT-PALAVRAS-EN.                                   
237000     MOVE ZERO TO WRK-SUB-TAB.                                            
237100     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-SUB-TAB                      
237200         FOR ALL " THE " " AND " " YOU " " YOUR " " THIS "                
237300                 " THAT " " WITH " " FROM " "DEAR" "THANK"                
237400                 "REGARDS" "ACCOUNT" "SERVICE" "INFORMATION"              
237500                 "SECURITY" "UPDATE".                                     
237600     MOVE WRK-SUB-TAB TO WRK-CONT-PALAVRAS-EN.                            
237700                                                                          
237800     IF WRK-CONT-PALAVRAS-ES GREATER 2                                    
237900         AND WRK-CONT-PALAVRAS-EN GREATER 2                               
238000         SET MISTURA-IDIOMA TO TRUE                                       
238100     END-IF.                                                              
238200                                                                          
238300 0265-VERIF-MISTURA-ID-FIM.                     EXIT.                     
238400                                                                          
238500*-----------------------------------------------------------------        
238600 0266-CONTAR-MARCAS.                                                      
238700*-----------------------------------------------------------------        
238800*    CONTA MARCAS DISTINTAS CITADAS NO CORPO DO E-MAIL (PODE              
238900*    DIFERIR DA MARCA DO NOME DE EXIBICAO VERIFICADA EM 0243).            
239000                                                                          
239100     MOVE ZERO TO WRK-TALLY.                                              
239200     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
239300         FOR ALL "PAYPAL".                                                
239400     IF WRK-TALLY GREATER ZERO ADD 1 TO WRK-CONT-MARCAS-TEXTO             
239500     END-IF.                                                              
239600     MOVE ZERO TO WRK-TALLY.                                              
239700     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
239800         FOR ALL "AMAZON".                                                
239900     IF WRK-TALLY GREATER ZERO ADD 1 TO WRK-CONT-MARCAS-TEXTO             
240000     END-IF.                                                              
240100     MOVE ZERO TO WRK-TALLY.                                              
240200     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
240300         FOR ALL "EBAY" "MERCADOLIBRE".                                   
240400     IF WRK-TALLY GREATER ZERO ADD 1 TO WRK-CONT-MARCAS-TEXTO             
240500     END-IF.                                                              
240600     MOVE ZERO TO WRK-TALLY.                                              
240700     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
240800         FOR ALL "SANTANDER" "BBVA" "CAIXABANK" " ING "                   
240900                 "SCOTIA" "CITIBANK" "HSBC" "CHASE".                      
241000     IF WRK-TALLY GREATER ZERO ADD 1 TO WRK-CONT-MARCAS-TEXTO             
241100     END-IF.                                                              
241200     MOVE ZERO TO WRK-TALLY.                                              
241300     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
241400         FOR ALL "MICROSOFT" "APPLE" "GOOGLE" "FACEBOOK".                 
241500     IF WRK-TALLY GREATER ZERO ADD 1 TO WRK-CONT-MARCAS-TEXTO             
241600     END-IF.                                                              
241700     MOVE ZERO TO WRK-TALLY.                                              
241800     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
241900         FOR ALL "NETFLIX" "SPOTIFY" "ADOBE" "ZOOM".                      
242000     IF WRK-TALLY GREATER ZERO ADD 1 TO WRK-CONT-MARCAS-TEXTO             
242100     END-IF.                                                              
242200     MOVE ZERO TO WRK-TALLY.                                              
242300     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
242400         FOR ALL "HACIENDA" " IRS " "SOCIAL SECURITY"                     
242500                 "SEGURIDAD SOCIAL".                                      
242600     IF WRK-TALLY GREATER ZERO ADD 1 TO WRK-CONT-MARCAS-TEXTO             
242700     END-IF.                                                              
242800                                                                          
242900 0266-CONTAR-MARCAS-FIM.                        EXIT.                     
243000                                                                          
243100*-----------------------------------------------------------------        
243200 0267-CONTAR-AMEACAS.                                                     
243300*-----------------------------------------------------------------        
243400                                                                          
243500     MOVE ZERO TO WRK-TALLY.                                              
243600     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
243700         FOR ALL "CUENTA SUSPENDIDA" "ACCOUNT SUSPENDED"                  
243800                 "CUENTA BLOQUEADA" "ACCOUNT BLOCKED"                     
243900                 "SUSPENDED".                                             
244000     IF WRK-TALLY GREATER ZERO ADD 1 TO WRK-CONT-AMEACAS                  
244100     END-IF.                                                              
244200     MOVE ZERO TO WRK-TALLY.                                              
244300     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
244400         FOR ALL "ACCESO BLOQUEADO" "ACCESS BLOCKED".                     
244500     IF WRK-TALLY GREATER ZERO ADD 1 TO WRK-CONT-AMEACAS                  
244600     END-IF.                                                              
244700     MOVE ZERO TO WRK-TALLY.                                              
244800     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
244900         FOR ALL "ACTIVIDAD SOSPECHOSA" "SUSPICIOUS ACTIVITY".            
245000     IF WRK-TALLY GREATER ZERO ADD 1 TO WRK-CONT-AMEACAS                  
245100     END-IF.                                                              
245200     MOVE ZERO TO WRK-TALLY.                                              
245300     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
245400         FOR ALL "INTENTO NO AUTORIZADO" "UNAUTHORIZED ATTEMPT".          
245500     IF WRK-TALLY GREATER ZERO ADD 1 TO WRK-CONT-AMEACAS                  
245600     END-IF.                                                              
245700     MOVE ZERO TO WRK-TALLY.                                              
245800     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
245900         FOR ALL "VERIFICACION REQUERIDA" "VERIFICATION REQUIRED"         
246000                 "VERIFICACION NECESARIA" "VERIFICATION NEEDED".          
246100     IF WRK-TALLY GREATER ZERO ADD 1 TO WRK-CONT-AMEACAS                  
246200     END-IF.                                                              
246300     MOVE ZERO TO WRK-TALLY.                                              
246400     INSPECT WRK-TEXTO-REDATADO TALLYING WRK-TALLY                        
246500         FOR ALL "CONFIRMAR IDENTIDAD" "CONFIRM IDENTITY".                
246600     IF WRK-TALLY GREATER ZERO ADD 1 TO WRK-CONT-AMEACAS                  
246700     END-IF.                                                              
246800                                                                          
246900 0267-CONTAR-AMEACAS-FIM.                       EXIT.                     
247000                                                                          
247100*-----------------------------------------------------------------        
247200 0270-ANALISAR-ANEXOS.                                                    
247300*-----------------------------------------------------------------        
247400*    ANALISADOR DE ANEXOS - SOMA SOBRE TODOS OS ANEXOS DO                 
247500*    E-MAIL.  SEM ANEXOS, ESCORE E ZERO.                                  
247600                                                                          
247700     MOVE ZERO TO WRK-ATTACH-SCORE.                                       
247800                                                                          
247900     IF WRK-SUB-ANX GREATER ZERO                                          
248000         MOVE ZERO TO WRK-SUB-TAB                                         
248100         PERFORM 0271-ANALISAR-1-ANEXO THRU                               
248200             0271-ANALISAR-1-ANEXO-FIM                                    
248300             VARYING WRK-SUB-TAB FROM 1 BY 1                              
248400             UNTIL WRK-SUB-TAB GREATER WRK-SUB-ANX                        
248500     END-IF.                                                              
248600                                                                          
248700     IF WRK-ATTACH-SCORE GREATER 100                                      
248800         MOVE 100 TO WRK-ATTACH-SCORE                                     
248900     END-IF.                                                              
249000                                                                          
249100 0270-ANALISAR-ANEXOS-FIM.                      EXIT.                     
249200                                                                          
249300*-----------------------------------------------------------------        
249400 0271-ANALISAR-1-ANEXO.                                                   
249500*-----------------------------------------------------------------        
249600                                                                          
249700     MOVE TAB-ANX-FILENAME (WRK-SUB-TAB) TO WRK-NOME-MAIUSC.              
249800     MOVE TAB-ANX-MIME     (WRK-SUB-TAB) TO WRK-MIME-MAIUSC.              
249900     INSPECT WRK-NOME-MAIUSC                                              
250000         CONVERTING WRK-ALFA-MINUSCULO TO WRK-ALFA-MAIUSCULO.             
250100     INSPECT WRK-MIME-MAIUSC                                              
250200         CONVERTING WRK-ALFA-MINUSCULO TO WRK-ALFA-MAIUSCULO.             
250300                                                                          
250400     MOVE ZERO TO WRK-ANX-POS.                                            
250500     MOVE 50   TO WRK-ANX-TAM-NOME.                                       
250600     MOVE "N"  TO WRK-ANX-IND-TAM.                                        
250700     PERFORM 0271-ACHAR-TAM-NOME THRU                                     
250800         0271-ACHAR-TAM-NOME-FIM                                          
250900         UNTIL WRK-ANX-POS EQUAL 50                                       
251000         OR ANX-TAM-ACHADO.                                               
251100                                                                          
251200     MOVE ZERO TO WRK-SUB-TAB2.                                           
251300     PERFORM 0271-TESTAR-1-EXTENSAO THRU                                  
251400         0271-TESTAR-1-EXTENSAO-FIM                                       
251500         UNTIL WRK-SUB-TAB2 EQUAL 8.                                      
251600                                                                          
251700     MOVE ZERO TO WRK-TALLY.                                              
251800     INSPECT WRK-MIME-MAIUSC TALLYING WRK-TALLY                           
251900         FOR ALL "EXECUTABLE" "APPLICATION/X-".                           
252000     IF WRK-TALLY GREATER ZERO                                            
252100         ADD 15 TO WRK-ATTACH-SCORE                                       
252200     END-IF.                                                              
252300                                                                          
252400     IF TAB-ANX-SIZE (WRK-SUB-TAB) GREATER 52428800                       
252500         ADD 5 TO WRK-ATTACH-SCORE                                        
252600     END-IF.                                                              
252700     IF TAB-ANX-SIZE (WRK-SUB-TAB) EQUAL ZERO                             
252800         ADD 10 TO WRK-ATTACH-SCORE                                       
252900     END-IF.                                                              
253000                                                                          
253100 0271-ANALISAR-1-ANEXO-FIM.                     EXIT.                     
253200                                                                          
253300*-----------------------------------------------------------------        
253400 0271-TESTAR-1-EXTENSAO.                                                  
253500*-----------------------------------------------------------------        
253600*    CH00505 - A EXTENSAO SO CONTA SE ESTIVER NO FIM DO NOME DO           
253700*    ANEXO (ANTES COMPARAVA A EXTENSAO CONTRA O NOME INTEIRO,             
253800*    ACUSANDO QUALQUER ANEXO QUE TIVESSE ".EXE" NO MEIO DO NOME,          
253900*    NAO SO NO FINAL).                                                    
254000                                                                          
254100     ADD 1 TO WRK-SUB-TAB2.                                               
254200     IF WRK-ANX-TAM-NOME NOT LESS 4                                       
254300         IF WRK-NOME-MAIUSC                                               
254400             (WRK-ANX-TAM-NOME - 3:4)                                     
254500             EQUAL TX-EXTENSAO (WRK-SUB-TAB2)                             
254600             ADD 25 TO WRK-ATTACH-SCORE                                   
254700         END-IF                                                           
254800     END-IF.                                                              
254900                                                                          
255000 0271-TESTAR-1-EXTENSAO-FIM.                    EXIT.                     
255100                                                                          
255200*-----------------------------------------------------------------        
255300 0271-ACHAR-TAM-NOME.                                                     
255400*-----------------------------------------------------------------        
255500*    CH00505 - VARRE WRK-NOME-MAIUSC PROCURANDO O PRIMEIRO                
255600*    BRANCO, PARA SABER ONDE O NOME DO ANEXO REALMENTE TERMINA.           
255700                                                                          
255800     ADD 1 TO WRK-ANX-POS.                                                
255900     IF WRK-NOME-MAIUSC (WRK-ANX-POS:1) EQUAL SPACE                       
256000         COMPUTE WRK-ANX-TAM-NOME = WRK-ANX-POS - 1                       
256100         MOVE "S" TO WRK-ANX-IND-TAM                                      
256200     END-IF.                                                              
256300                                                                          
256400 0271-ACHAR-TAM-NOME-FIM.                       EXIT.                     
256500                                                                          
256600*-----------------------------------------------------------------        
256700 0280-CALCULAR-TOTAL.                                                     
256800*-----------------------------------------------------------------        
256900*    ENGINE DE CLASSIFICACAO - TOTAL PONDERADO, CLASSE BASE,              
257000*    SINAIS CRITICOS E POLITICAS 1 E 2 DE AJUSTE (CH00301).               
257100                                                                          
257200     COMPUTE WRK-TOTAL-SCORE ROUNDED =                                    
257300         (WRK-HEADER-SCORE * 0.30) +                                      
257400         (WRK-URL-SCORE    * 0.40) +                                      
257500         (WRK-NLP-SCORE    * 0.25) +                                      
257600         (WRK-ATTACH-SCORE * 0.05).                                       
257700                                                                          
257800     PERFORM 0281-CLASSIFICAR-BASE THRU                                   
257900         0281-CLASSIFICAR-BASE-FIM.                                       
258000     PERFORM 0282-CONTAR-SINAIS-CRITICOS THRU                             
258100         0282-CONTAR-SINAIS-CRITICOS-FIM.                                 
258200     PERFORM 0283-APLICAR-POLITICA-1 THRU                                 
258300         0283-APLICAR-POLITICA-1-FIM.                                     
258400     PERFORM 0284-APLICAR-POLITICA-2 THRU                                 
258500         0284-APLICAR-POLITICA-2-FIM.                                     
258600                                                                          
258700     IF ELEVACAO-APLICADA                                                 
258800         ADD 1 TO ACU-ELEVACOES                                           
258900     END-IF.                                                              
259000                                                                          
259100     EVALUATE TRUE                                                        
259200         WHEN CLASSE-PHISHING                                             
259300             ADD 1 TO ACU-EMAILS-PHISHING                                 
259400         WHEN CLASSE-SUSPEITO                                             
259500             ADD 1 TO ACU-EMAILS-SUSPEITO                                 
259600         WHEN OTHER                                                       
259700             ADD 1 TO ACU-EMAILS-SEGURO                                   
259800     END-EVALUATE.                                                        
259900                                                                          
260000     ADD WRK-RISK-SCORE TO WRK-SOMA-RISCO.                                
260100                                                                          
260200 0280-CALCULAR-TOTAL-FIM.                       EXIT.                     
260300                                                                          
260400*-----------------------------------------------------------------        
260500 0281-CLASSIFICAR-BASE.                                                   
260600*-----------------------------------------------------------------        
260700                                                                          
260800     MOVE WRK-TOTAL-SCORE TO WRK-RISK-SCORE.                              
260900     MOVE "N" TO WRK-IND-ELEVACAO.                                        
261000                                                                          
261100     EVALUATE TRUE                                                        
261200         WHEN WRK-TOTAL-SCORE GREATER OR EQUAL 60                         
261300             SET CLASSE-PHISHING TO TRUE                                  
261400         WHEN WRK-TOTAL-SCORE GREATER OR EQUAL 40                         
261500             SET CLASSE-SUSPEITO TO TRUE                                  
261600         WHEN OTHER                                                       
261700             SET CLASSE-SEGURO TO TRUE                                    
261800     END-EVALUATE.                                                        
261900                                                                          
262000 0281-CLASSIFICAR-BASE-FIM.                     EXIT.                     
262100                                                                          
262200*-----------------------------------------------------------------        
262300 0282-CONTAR-SINAIS-CRITICOS.                                             
262400*-----------------------------------------------------------------        
262500                                                                          
262600     MOVE ZERO   TO WRK-CONT-SINAIS-CRIT.                                 
262700     MOVE SPACES TO WRK-NOME-SINAL-1.                                     
262800     MOVE SPACES TO WRK-NOME-SINAL-2.                                     
262900                                                                          
263000     IF AUTH-FALHA                                                        
263100         ADD 1 TO WRK-CONT-SINAIS-CRIT                                    
263200         IF WRK-CONT-SINAIS-CRIT EQUAL 1                                  
263300             MOVE "DMARC FAILURE" TO WRK-NOME-SINAL-1                     
263400         ELSE                                                             
263500             MOVE "DMARC FAILURE" TO WRK-NOME-SINAL-2                     
263600         END-IF                                                           
263700     END-IF.                                                              
263800                                                                          
263900     IF EXISTE-URL-ALTO                                                   
264000         ADD 1 TO WRK-CONT-SINAIS-CRIT                                    
264100         IF WRK-CONT-SINAIS-CRIT EQUAL 1                                  
264200             MOVE "HIGH-RISK URLS" TO WRK-NOME-SINAL-1                    
264300         ELSE                                                             
264400             IF WRK-CONT-SINAIS-CRIT EQUAL 2                              
264500                 MOVE "HIGH-RISK URLS" TO WRK-NOME-SINAL-2                
264600             END-IF                                                       
264700         END-IF                                                           
264800     END-IF.                                                              
264900                                                                          
265000     IF CREDENCIAL-DETECTADA                                              
265100         ADD 1 TO WRK-CONT-SINAIS-CRIT                                    
265200         IF WRK-CONT-SINAIS-CRIT EQUAL 1                                  
265300             MOVE "CREDENTIAL REQUEST" TO WRK-NOME-SINAL-1                
265400         ELSE                                                             
265500             IF WRK-CONT-SINAIS-CRIT EQUAL 2                              
265600                 MOVE "CREDENTIAL REQUEST" TO WRK-NOME-SINAL-2            
265700             END-IF                                                       
265800         END-IF                                                           
265900     END-IF.                                                              
266000                                                                          
266100 0282-CONTAR-SINAIS-CRITICOS-FIM.               EXIT.                     
266200                                                                          
266300*-----------------------------------------------------------------        
266400 0283-APLICAR-POLITICA-1.                                                 
266500*-----------------------------------------------------------------        
266600*    POLITICA DE ELEVACAO DE CLASSIFICACAO POR SINAIS CRITICOS.           
266700                                                                          
266800     IF WRK-CONT-SINAIS-CRIT GREATER OR EQUAL 1                           
266900         AND CLASSE-SEGURO                                                
267000         SET CLASSE-SUSPEITO TO TRUE                                      
267100         IF WRK-RISK-SCORE LESS 45                                        
267200             MOVE 45 TO WRK-RISK-SCORE                                    
267300         END-IF                                                           
267400         PERFORM 0285-MONTAR-RAZAO-CRIT THRU                              
267500             0285-MONTAR-RAZAO-CRIT-FIM                                   
267600         SET ELEVACAO-APLICADA TO TRUE                                    
267700     ELSE                                                                 
267800         IF WRK-CONT-SINAIS-CRIT GREATER OR EQUAL 2                       
267900             AND CLASSE-SUSPEITO                                          
268000             SET CLASSE-PHISHING TO TRUE                                  
268100             IF WRK-RISK-SCORE LESS 65                                    
268200                 MOVE 65 TO WRK-RISK-SCORE                                
268300             END-IF                                                       
268400             SET ELEVACAO-APLICADA TO TRUE                                
268500         END-IF                                                           
268600     END-IF.                                                              
268700                                                                          
268800 0283-APLICAR-POLITICA-1-FIM.                   EXIT.                     
268900                                                                          
269000*-----------------------------------------------------------------        
269100 0284-APLICAR-POLITICA-2.                                                 
269200*-----------------------------------------------------------------        
269300*    POLITICA DE CONSISTENCIA ENTRE ESCORE E CLASSIFICACAO.               
269400                                                                          
269500     IF CLASSE-PHISHING                                                   
269600         AND WRK-RISK-SCORE LESS 60                                       
269700         MOVE 60 TO WRK-RISK-SCORE                                        
269800     END-IF.                                                              
269900                                                                          
270000     IF CLASSE-SUSPEITO                                                   
270100         AND WRK-RISK-SCORE LESS 40                                       
270200         MOVE 40 TO WRK-RISK-SCORE                                        
270300     END-IF.                                                              
270400                                                                          
270500     IF CLASSE-SEGURO                                                     
270600         AND WRK-RISK-SCORE GREATER OR EQUAL 40                           
270700         SET CLASSE-SUSPEITO TO TRUE                                      
270800     END-IF.                                                              
270900                                                                          
271000     IF WRK-TOP-REASON EQUAL SPACES                                       
271100         EVALUATE TRUE                                                    
271200             WHEN CLASSE-PHISHING                                         
271300                 MOVE "High composite risk score across analyzers"        
271400                     TO WRK-TOP-REASON                                    
271500             WHEN CLASSE-SUSPEITO                                         
271600                 MOVE "Elevated composite risk score"                     
271700                     TO WRK-TOP-REASON                                    
271800             WHEN OTHER                                                   
271900                 MOVE "No significant phishing indicators found"          
272000                     TO WRK-TOP-REASON                                    
272100         END-EVALUATE                                                     
272200     END-IF.                                                              
272300                                                                          
272400 0284-APLICAR-POLITICA-2-FIM.                   EXIT.                     
272500                                                                          
272600*-----------------------------------------------------------------        
272700 0285-MONTAR-RAZAO-CRIT.                                                  
272800*-----------------------------------------------------------------        
272900*    MONTA "SENALES CRITICAS: NOME1[, NOME2]" SEM BRANCOS DE              
273000*    PREENCHIMENTO, ENCONTRANDO O TAMANHO REAL DE CADA NOME               
273100*    POR REFERENCIA MODIFICADA (SEM FUNCAO INTRINSECA).                   
273200                                                                          
273300     MOVE ZERO TO WRK-TAM-SINAL1.                                         
273400     MOVE ZERO TO WRK-SUB-TAB2.                                           
273500     PERFORM 0285-ACHAR-TAM-SINAL1 THRU                                   
273600         0285-ACHAR-TAM-SINAL1-FIM                                        
273700         UNTIL WRK-SUB-TAB2 EQUAL 30.                                     
273800                                                                          
273900     MOVE SPACES TO WRK-RAZAO-TMP.                                        
274000     STRING "SENALES CRITICAS: " DELIMITED BY SIZE                        
274100         WRK-NOME-SINAL-1 (1:WRK-TAM-SINAL1) DELIMITED BY SIZE            
274200         INTO WRK-RAZAO-TMP.                                              
274300                                                                          
274400     IF WRK-CONT-SINAIS-CRIT GREATER 1                                    
274500         MOVE ZERO TO WRK-TAM-SINAL2                                      
274600         MOVE ZERO TO WRK-SUB-TAB2                                        
274700         PERFORM 0285-ACHAR-TAM-SINAL2 THRU                               
274800             0285-ACHAR-TAM-SINAL2-FIM                                    
274900             UNTIL WRK-SUB-TAB2 EQUAL 30                                  
275000         MOVE ZERO TO WRK-SUB-TAB                                         
275100         PERFORM 0285-ACHAR-TAM-RAZAO THRU                                
275200             0285-ACHAR-TAM-RAZAO-FIM                                     
275300             UNTIL WRK-SUB-TAB EQUAL 60                                   
275400         MOVE SPACES TO WRK-TOP-REASON                                    
275500         STRING WRK-RAZAO-TMP (1:WRK-LEV-TMP) DELIMITED BY SIZE           
275600             ", " DELIMITED BY SIZE                                       
275700             WRK-NOME-SINAL-2 (1:WRK-TAM-SINAL2)                          
275800                 DELIMITED BY SIZE                                        
275900             INTO WRK-TOP-REASON                                          
276000     ELSE                                                                 
276100         MOVE WRK-RAZAO-TMP TO WRK-TOP-REASON                             
276200     END-IF.                                                              
276300                                                                          
276400 0285-MONTAR-RAZAO-CRIT-FIM.                    EXIT.                     
276500                                                                          
276600*-----------------------------------------------------------------        
276700 0285-ACHAR-TAM-SINAL1.                                                   
276800*-----------------------------------------------------------------        
276900                                                                          
277000     ADD 1 TO WRK-SUB-TAB2.                                               
277100     IF WRK-NOME-SINAL-1 (WRK-SUB-TAB2:1) NOT EQUAL SPACE                 
277200         MOVE WRK-SUB-TAB2 TO WRK-TAM-SINAL1                              
277300     END-IF.                                                              
277400                                                                          
277500 0285-ACHAR-TAM-SINAL1-FIM.                     EXIT.                     
277600                                                                          
277700*-----------------------------------------------------------------        
277800 0285-ACHAR-TAM-SINAL2.                                                   
277900*-----------------------------------------------------------------        
278000                                                                          
278100     ADD 1 TO WRK-SUB-TAB2.                                               
278200     IF WRK-NOME-SINAL-2 (WRK-SUB-TAB2:1) NOT EQUAL SPACE                 
278300         MOVE WRK-SUB-TAB2 TO WRK-TAM-SINAL2                              
278400     END-IF.                                                              
278500                                                                          
278600 0285-ACHAR-TAM-SINAL2-FIM.                     EXIT.                     
278700                                                                          
278800*-----------------------------------------------------------------        
278900 0285-ACHAR-TAM-RAZAO.                                                    
279000*-----------------------------------------------------------------        
279100                                                                          
279200     ADD 1 TO WRK-SUB-TAB.                                                
279300     IF WRK-RAZAO-TMP (WRK-SUB-TAB:1) NOT EQUAL SPACE                     
279400         MOVE WRK-SUB-TAB TO WRK-LEV-TMP                                  
279500     END-IF.                                                              
279600                                                                          
279700 0285-ACHAR-TAM-RAZAO-FIM.                      EXIT.                     
279800                                                                          
279900*-----------------------------------------------------------------        
280000 0290-GRAVAR-RESULTADO.                                                   
280100*-----------------------------------------------------------------        
280200                                                                          
280300     MOVE SPACES          TO REG-RESULTADO.                               
280400     MOVE EMAIL-ID        TO RES-EMAIL-ID.                                
280500     MOVE WRK-CLASSIFICACAO TO RES-CLASSIFICACAO.                         
280600     MOVE WRK-RISK-SCORE  TO RES-RISK-SCORE.                              
280700     MOVE WRK-HEADER-SCORE TO RES-HEADER-SCORE.                           
280800     MOVE WRK-URL-SCORE   TO RES-URL-SCORE.                               
280900     MOVE WRK-NLP-SCORE   TO RES-NLP-SCORE.                               
281000     MOVE WRK-ATTACH-SCORE TO RES-ATTACH-SCORE.                           
281100     MOVE WRK-TOTAL-SCORE TO RES-TOTAL-SCORE.                             
281200     MOVE WRK-CONT-SINAIS-CRIT TO RES-CRITICAL-SIGNALS.                   
281300     MOVE WRK-TOP-REASON  TO RES-TOP-REASON.                              
281400                                                                          
281500     WRITE REG-RESULTADO.                                                 
281600                                                                          
281700     IF FS-RESULT-FILE NOT EQUAL 00                                       
281800         MOVE WRK-ERRO-GRAVACAO   TO WRK-DESCRICAO-ERRO                   
281900         MOVE FS-RESULT-FILE      TO WRK-STATUS-ERRO                      
282000         MOVE "0290-GRAVAR-RESUL" TO WRK-AREA-ERRO                        
282100         MOVE "RESULTFL"          TO WRK-ARQUIVO-ERRO                     
282200         PERFORM 9999-MSG-ERROS THRU 9999-MSG-ERROS-FIM                   
282300     END-IF.                                                              
282400                                                                          
282500 0290-GRAVAR-RESULTADO-FIM.                     EXIT.                     
282600                                                                          
282700*-----------------------------------------------------------------        
282800 0295-IMPRIMIR-DETALHE.                                                   
282900*-----------------------------------------------------------------        
283000                                                                          
283100     IF WRK-LINHAS-PAG GREATER OR EQUAL 50                                
283200         PERFORM 0140-IMPRIMIR-CABECALHO THRU                             
283300             0140-IMPRIMIR-CABECALHO-FIM                                  
283400     END-IF.                                                              
283500                                                                          
283600     MOVE SPACES            TO WRK-DETALHE.                               
283700     MOVE EMAIL-ID          TO WRK-DET-ID.                                
283800     MOVE WRK-CLASSIFICACAO TO WRK-DET-CLASSE.                            
283900     MOVE WRK-RISK-SCORE    TO WRK-DET-RISCO.                             
284000     MOVE WRK-HEADER-SCORE  TO WRK-DET-HDR.                               
284100     MOVE WRK-URL-SCORE     TO WRK-DET-URL.                               
284200     MOVE WRK-NLP-SCORE     TO WRK-DET-NLP.                               
284300     MOVE WRK-ATTACH-SCORE  TO WRK-DET-ATT.                               
284400     MOVE WRK-TOTAL-SCORE   TO WRK-DET-TOTAL.                             
284500     MOVE WRK-TOP-REASON    TO WRK-DET-RAZAO.                             
284600                                                                          
284700     MOVE WRK-DET-FLAT TO REG-REPORT.                                     
284800     WRITE REG-REPORT AFTER ADVANCING 1 LINE.                             
284900                                                                          
285000     ADD 1 TO WRK-LINHAS-PAG.                                             
285100                                                                          
285200 0295-IMPRIMIR-DETALHE-FIM.                     EXIT.                     
285300                                                                          
285400*-----------------------------------------------------------------        
285500 0900-FINALIZAR.                                                          
285600*-----------------------------------------------------------------        
285700                                                                          
285800     PERFORM 0910-IMPRIMIR-TOTAIS THRU                                    
285900         0910-IMPRIMIR-TOTAIS-FIM.                                        
286000                                                                          
286100     CLOSE EMAIL-MASTER                                                   
286200           ATTACH-FILE                                                    
286300           URL-FILE                                                       
286400           RESULT-FILE                                                    
286500           REPORT-FILE.                                                   
286600                                                                          
286700     IF FS-EMAIL-MASTER NOT EQUAL 00                                      
286800         MOVE WRK-ERRO-FECHA      TO WRK-DESCRICAO-ERRO                   
286900         MOVE FS-EMAIL-MASTER     TO WRK-STATUS-ERRO                      
287000         MOVE "0900-FINALIZAR   " TO WRK-AREA-ERRO                        
287100         MOVE "EMAILMST"          TO WRK-ARQUIVO-ERRO                     
287200         PERFORM 9999-MSG-ERROS THRU 9999-MSG-ERROS-FIM                   
287300     END-IF.                                                              
287400                                                                          
287500     DISPLAY WRK-LINHA.                                                   
287600     DISPLAY WRK-FIM-PRG.                                                 
287700     DISPLAY WRK-LINHA.                                                   
287800                                                                          
287900 0900-FINALIZAR-FIM.                            EXIT.                     
288000                                                                          
288100*-----------------------------------------------------------------        
288200 0910-IMPRIMIR-TOTAIS.                                                    
288300*-----------------------------------------------------------------        
288400                                                                          
288500     IF ACU-EMAILS-LIDOS GREATER ZERO                                     
288600         COMPUTE WRK-MEDIA-RISCO ROUNDED =                                
288700             WRK-SOMA-RISCO / ACU-EMAILS-LIDOS                            
288800     ELSE                                                                 
288900         MOVE ZERO TO WRK-MEDIA-RISCO                                     
289000     END-IF.                                                              
289100                                                                          
289200     MOVE SPACES TO REG-REPORT.                                           
289300     WRITE REG-REPORT AFTER ADVANCING 2 LINES.                            
289400                                                                          
289500     MOVE ACU-EMAILS-LIDOS    TO WRK-TOT-LIDOS.                           
289600     MOVE WRK-TOTAIS1         TO REG-REPORT.                              
289700     WRITE REG-REPORT AFTER ADVANCING 1 LINE.                             
289800                                                                          
289900     MOVE ACU-EMAILS-PHISHING TO WRK-TOT-PHISHING.                        
290000     MOVE WRK-TOTAIS2         TO REG-REPORT.                              
290100     WRITE REG-REPORT AFTER ADVANCING 1 LINE.                             
290200                                                                          
290300     MOVE ACU-EMAILS-SUSPEITO TO WRK-TOT-SUSPEITO.                        
290400     MOVE WRK-TOTAIS3         TO REG-REPORT.                              
290500     WRITE REG-REPORT AFTER ADVANCING 1 LINE.                             
290600                                                                          
290700     MOVE ACU-EMAILS-SEGURO   TO WRK-TOT-SEGURO.                          
290800     MOVE WRK-TOTAIS4         TO REG-REPORT.                              
290900     WRITE REG-REPORT AFTER ADVANCING 1 LINE.                             
291000                                                                          
291100     MOVE ACU-ELEVACOES       TO WRK-TOT-ELEVACOES.                       
291200     MOVE WRK-TOTAIS5         TO REG-REPORT.                              
291300     WRITE REG-REPORT AFTER ADVANCING 1 LINE.                             
291400                                                                          
291500     MOVE WRK-MEDIA-RISCO     TO WRK-TOT-MEDIA.                           
291600     MOVE WRK-TOTAIS6         TO REG-REPORT.                              
291700     WRITE REG-REPORT AFTER ADVANCING 1 LINE.                             
291800                                                                          
291900 0910-IMPRIMIR-TOTAIS-FIM.                      EXIT.                     
292000                                                                          
292100*-----------------------------------------------------------------        
292200 9000-MSG-ERRO.                                                           
292300*-----------------------------------------------------------------        
292400*    ERRO NAO FATAL - REGISTRA E CONTINUA (RESERVADO).                    
292500                                                                          
292600     DISPLAY WRK-LINHA.                                                   
292700     DISPLAY "*** AVISO ***  " WRK-DESCRICAO-ERRO.                        
292800     DISPLAY "PROGRAMA.: " WRK-PRGS-ERRO.                                 
292900     DISPLAY "SECAO....: " WRK-AREA-ERRO.                                 
293000     DISPLAY "ARQUIVO..: " WRK-ARQUIVO-ERRO.                              
293100     DISPLAY "STATUS...: " WRK-STATUS-ERRO.                               
293200     DISPLAY WRK-LINHA.                                                   
293300                                                                          
293400 9000-MSG-ERRO-FIM.                              EXIT.                    
293500                                                                          
293600*-----------------------------------------------------------------        
293700 9999-MSG-ERROS.                                                          
293800*-----------------------------------------------------------------        
293900*    ERRO FATAL DE I/O - EXIBE DIAGNOSTICO E ENCERRA O LOTE.              
294000                                                                          
294100     DISPLAY WRK-LINHA.                                                   
294200     DISPLAY "*** ERRO FATAL ***  " WRK-DESCRICAO-ERRO.                   
294300     DISPLAY "PROGRAMA.: " WRK-PRGS-ERRO.                                 
294400     DISPLAY "SECAO....: " WRK-AREA-ERRO.                                 
294500     DISPLAY "ARQUIVO..: " WRK-ARQUIVO-ERRO.                              
294600     DISPLAY "STATUS...: " WRK-STATUS-ERRO.                               
294700     DISPLAY WRK-LINHA.                                                   
294800                                                                          
294900     GOBACK.                                                              
295000                                                                          
295100 9999-MSG-ERROS-FIM.                             EXIT.                    
